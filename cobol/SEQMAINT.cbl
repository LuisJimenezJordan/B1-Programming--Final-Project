000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  SEQMAINT.                                           DNA-0015
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/08/92.
000600 DATE-COMPILED. 11/08/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES A BATCH OF MAINTENANCE REQUESTS
001300*          (LOOKUP, LABEL UPDATE, DELETE, CLEAR-ALL) AGAINST THE
001400*          SEQUENCE MASTER.  THE TRANSACTION FILE MUST BE IN
001500*          ASCENDING SEQ-ID ORDER (SORTED AHEAD OF THIS STEP) -
001600*          ONE TRANSACTION PER ID PER RUN.
001700*
001800*          SINCE THE MASTER HAS NO INDEXED ACCESS, THIS IS A
001900*          STRAIGHT SEQUENTIAL MATCH-MERGE AGAINST THE OLD-
002000*          MASTER/NEW-MASTER GENERATION, THE SAME AS SEQINTAK -
002100*          MASTER RECORDS WITH NO MATCHING TRANSACTION ARE
002200*          COPIED FORWARD UNCHANGED.  AN UPDATE REPLACES THE
002300*          LABEL.  A DELETE DROPS THE RECORD FROM THE NEW
002400*          GENERATION ENTIRELY.  A LOOKUP COPIES THE RECORD
002500*          FORWARD UNCHANGED AND REPORTS ITS CURRENT VALUES.
002600*          A TRANSACTION WHOSE ID HAS NO MATCHING MASTER RECORD
002700*          IS REPORTED NOT FOUND.
002800*
002900*          A CLEAR-ALL TRANSACTION IS NOT ID-KEYED - IT IS NOT
003000*          MATCHED AGAINST THE MASTER AT ALL.  THE FIRST CLEAR-
003100*          ALL SEEN IN THE RUN SETS A SWITCH THAT SUPPRESSES
003200*          EVERY REMAINING WRITE TO THE NEW GENERATION, SO THE
003300*          NEW MASTER COMES OUT EMPTY.  ONE CONFIRMATION LINE
003400*          IS WRITTEN TO THE REPORT.  A CLEAR-ALL SHOULD BE RUN
003500*          BY ITSELF - ID-KEYED REQUESTS IN THE SAME BATCH ARE
003600*          STILL APPLIED AND STILL REPORTED, BUT THEIR RESULTS
003700*          DO NOT SURVIVE INTO THE NEW GENERATION ONCE THE
003800*          MASTER HAS BEEN CLEARED.
003900******************************************************************
004000*
004100*          TRANSACTION FILE        -   DDS0002.DNASEQ.MAINTXN
004200*          OLD MASTER FILE         -   DDS0002.DNASEQ.MASTER
004300*          NEW MASTER FILE         -   DDS0002.DNASEQ.MASTER (GEN+1)
004400*          OUTPUT REPORT           -   DDS0002.DNASEQ.MAINTRPT
004500*          DUMP FILE               -   SYSOUT
004600*
004700******************************************************************
004800*  CHANGE LOG                                                     *
004900*  DATE       PGMR   REQUEST    DESCRIPTION                       *
005000*  ---------  -----  ---------  --------------------------------  *
005100*  11/08/92   TGD    DNA-0015   ORIGINAL PROGRAM - ADAPTED FROM    *
005200*                               THE PATIENT TREATMENT UPDATE.      *
005300*  03/22/95   AK     DNA-0019   REJECT BLANK REPLACEMENT LABELS    *
005400*                               INSTEAD OF APPLYING THEM.          *
005500*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
005600*                               THIS RECORD.  NO CHANGE REQUIRED.  *
005700*  08/19/02   LPH    DNA-0027   A DELETE TRANSACTION FOR AN ID     *
005800*                               ALREADY DELETED EARLIER IN THE     *
005900*                               SAME RUN NOW REPORTS NOT FOUND     *
006000*                               RATHER THAN ABENDING - THE MATCH-  *
006100*                               MERGE NEVER SEES THE ID TWICE.     *
006200*  04/14/06   RMB    DNA-0035   ADDED A CLEAR-ALL TRANSACTION     *
006300*                               ACTION - ONE REQUEST DROPS THE     *
006400*                               ENTIRE SEQUENCE MASTER FROM THE    *
006500*                               NEW GENERATION AND WRITES A        *
006600*                               SINGLE CONFIRMATION LINE.          *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT MAINTXN
008200     ASSIGN TO UT-S-MAINTXN
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT MAINTRPT
008700     ASSIGN TO UT-S-MAINTRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT MSTROLD
009200     ASSIGN TO UT-S-MSTROLD
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS MSTROLD-STATUS.
009500
009600     SELECT MSTRNEW
009700     ASSIGN TO UT-S-MSTRNEW
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS MSTRNEW-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100****** ONE REQUEST PER RECORD - LOOKUP (L), UPDATE-LABEL (U), OR
011200****** DELETE (D).  MUST ARRIVE IN ASCENDING SEQ-ID ORDER.
011300 FD  MAINTXN
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 40 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS MAINTXN-REC.
011900 01  MAINTXN-REC  PIC X(40).
012000
012100****** ONE RESULT LINE PER TRANSACTION - APPLIED, REJECTED, OR
012200****** NOT FOUND
012300 FD  MAINTRPT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS MAINTRPT-REC.
012900 01  MAINTRPT-REC  PIC X(132).
013000
013100****** THE PRIOR GENERATION OF THE SEQUENCE MASTER
013200 FD  MSTROLD
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS MSTROLD-REC.
013700 01  MSTROLD-REC.
013800     COPY SEQREC.
013900
014000****** THE NEW GENERATION OF THE SEQUENCE MASTER - EVERY RECORD
014100****** NOT DELETED THIS RUN, LABEL CHANGES APPLIED
014200 FD  MSTRNEW
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS MSTRNEW-REC.
014700 01  MSTRNEW-REC.
014800     COPY SEQREC.
014900
015000 WORKING-STORAGE SECTION.
015100
015200 01  FILE-STATUS-CODES.
015300     05  MSTROLD-STATUS          PIC X(2).
015400     05  MSTRNEW-STATUS          PIC X(2).
015500     05  OFCODE                  PIC X(2).
015600         88  CODE-WRITE    VALUE SPACES.
015700     05  FILLER                  PIC X(02).
015800
015900 01  WS-TXN-REC.
016000     05  TXN-ID                  PIC 9(5).
016100     05  TXN-ACTION              PIC X(1).
016200         88  TXN-LOOKUP              VALUE "L".
016300         88  TXN-UPDATE              VALUE "U".
016400         88  TXN-DELETE              VALUE "D".
016500         88  TXN-CLEAR-ALL           VALUE "C".
016600     05  TXN-NEW-LABEL           PIC X(30).
016700     05  FILLER                  PIC X(4).
016800
016900 01  WS-MASTER-WORK.
017000     COPY SEQREC.
017100
017200 01  WS-RPT-DETAIL.
017300     05  RPT-ID-O                PIC ZZZZ9.
017400     05  FILLER                  PIC X(3)  VALUE SPACES.
017500     05  RPT-ACTION-O            PIC X(10).
017600     05  FILLER                  PIC X(3)  VALUE SPACES.
017700     05  RPT-LABEL-O             PIC X(30).
017800     05  FILLER                  PIC X(3)  VALUE SPACES.
017900     05  RPT-STATUS-O            PIC X(40).
018000     05  FILLER                  PIC X(38) VALUE SPACES.
018100
018200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018300     05  RECORDS-READ            PIC 9(7) COMP.
018400     05  TXN-READ                PIC 9(7) COMP.
018500     05  RECORDS-COPIED          PIC 9(7) COMP.
018600     05  RECORDS-UPDATED         PIC 9(7) COMP.
018700     05  RECORDS-DELETED         PIC 9(7) COMP.
018800     05  RECORDS-LOOKED-UP       PIC 9(7) COMP.
018900     05  TXN-REJECTED            PIC 9(7) COMP.
019000     05  TXN-NOT-FOUND-CNT       PIC 9(7) COMP.
019100     05  CLEAR-ALL-RECEIVED-CNT  PIC 9(7) COMP.
019200     05  FILLER                  PIC X(10).
019300
019400 01  FLAGS-AND-SWITCHES.
019500     05  MORE-TXN-SW             PIC X(01) VALUE "Y".
019600         88  NO-MORE-TXN             VALUE "N".
019700     05  MORE-OLD-MSTR-SW        PIC X(01) VALUE "Y".
019800         88  NO-MORE-OLD-MASTER      VALUE "N".
019900     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
020000         88  RECORD-ERROR-FOUND      VALUE "Y".
020100         88  VALID-RECORD            VALUE "N".
020200     05  CLEAR-ALL-SW            PIC X(01) VALUE "N".
020300         88  MASTER-CLEARED          VALUE "Y".
020400     05  FILLER                  PIC X(04).
020500
020600 COPY ABNDWORK.
020700
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100             UNTIL NO-MORE-OLD-MASTER AND NO-MORE-TXN.
021200     PERFORM 999-CLEANUP THRU 999-EXIT.
021300     MOVE +0 TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB SEQMAINT ********".
021900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022100     PERFORM 910-READ-MSTROLD THRU 910-EXIT.
022200     PERFORM 920-READ-MAINTXN THRU 920-EXIT.
022300 000-EXIT.
022400     EXIT.
022500
022600 100-MAINLINE.
022700     MOVE "100-MAINLINE" TO PARA-NAME.
022800     IF NOT NO-MORE-TXN AND TXN-CLEAR-ALL
022900         PERFORM 360-WRITE-CLEAR-ALL-LINE THRU 360-EXIT
023000         MOVE "Y" TO CLEAR-ALL-SW
023100         ADD +1 TO CLEAR-ALL-RECEIVED-CNT
023200         PERFORM 920-READ-MAINTXN THRU 920-EXIT
023300         GO TO 100-EXIT.
023400     IF NO-MORE-OLD-MASTER
023500         PERFORM 400-WRITE-NOT-FOUND THRU 400-EXIT
023600         PERFORM 920-READ-MAINTXN THRU 920-EXIT
023700         GO TO 100-EXIT.
023800
023900     IF NO-MORE-TXN
024000         PERFORM 200-COPY-FORWARD THRU 200-EXIT
024100         PERFORM 910-READ-MSTROLD THRU 910-EXIT
024200         GO TO 100-EXIT.
024300
024400     IF TXN-ID < SEQ-ID IN MSTROLD-REC
024500         PERFORM 400-WRITE-NOT-FOUND THRU 400-EXIT
024600         PERFORM 920-READ-MAINTXN THRU 920-EXIT
024700         GO TO 100-EXIT.
024800
024900     IF TXN-ID > SEQ-ID IN MSTROLD-REC
025000         PERFORM 200-COPY-FORWARD THRU 200-EXIT
025100         PERFORM 910-READ-MSTROLD THRU 910-EXIT
025200         GO TO 100-EXIT.
025300
025400     PERFORM 300-APPLY-TXN THRU 300-EXIT.
025500     PERFORM 920-READ-MAINTXN THRU 920-EXIT.
025600     PERFORM 910-READ-MSTROLD THRU 910-EXIT.
025700 100-EXIT.
025800     EXIT.
025900
026000 200-COPY-FORWARD.
026100     MOVE "200-COPY-FORWARD" TO PARA-NAME.
026200     IF MASTER-CLEARED
026300         ADD +1 TO RECORDS-DELETED
026400         GO TO 200-EXIT.
026500     WRITE MSTRNEW-REC FROM MSTROLD-REC.
026600     IF MSTRNEW-STATUS NOT = "00"
026700         MOVE "** PROBLEM WRITING NEW MASTER GENERATION" TO
026800              ABEND-REASON
026900         MOVE MSTRNEW-STATUS TO EXPECTED-VAL
027000         MOVE SEQ-ID-ALPHA IN MSTROLD-REC TO ACTUAL-VAL
027100         GO TO 1000-ABEND-RTN.
027200     ADD +1 TO RECORDS-COPIED.
027300 200-EXIT.
027400     EXIT.
027500
027600 300-APPLY-TXN.
027700     MOVE "300-APPLY-TXN" TO PARA-NAME.
027800     MOVE MSTROLD-REC TO WS-MASTER-WORK.
027900
028000     IF TXN-LOOKUP
028100         PERFORM 310-WRITE-LOOKUP-LINE THRU 310-EXIT
028200         PERFORM 700-WRITE-NEW-MASTER THRU 700-EXIT
028300         ADD +1 TO RECORDS-LOOKED-UP
028400         GO TO 300-EXIT.
028500
028600     IF TXN-UPDATE
028700         PERFORM 320-VALIDATE-NEW-LABEL THRU 320-EXIT
028800         IF RECORD-ERROR-FOUND
028900             PERFORM 330-WRITE-UPDATE-REJECT THRU 330-EXIT
029000             PERFORM 700-WRITE-NEW-MASTER THRU 700-EXIT
029100             ADD +1 TO TXN-REJECTED
029200         ELSE
029300             MOVE TXN-NEW-LABEL TO SEQ-LABEL IN WS-MASTER-WORK
029400             PERFORM 700-WRITE-NEW-MASTER THRU 700-EXIT
029500             PERFORM 340-WRITE-UPDATE-OK THRU 340-EXIT
029600             ADD +1 TO RECORDS-UPDATED
029700         GO TO 300-EXIT.
029800
029900     IF TXN-DELETE
030000         PERFORM 350-WRITE-DELETE-OK THRU 350-EXIT
030100         ADD +1 TO RECORDS-DELETED.
030200 300-EXIT.
030300     EXIT.
030400
030500 310-WRITE-LOOKUP-LINE.
030600     INITIALIZE WS-RPT-DETAIL.
030700     MOVE SEQ-ID IN WS-MASTER-WORK    TO RPT-ID-O.
030800     MOVE "LOOKUP"                    TO RPT-ACTION-O.
030900     MOVE SEQ-LABEL IN WS-MASTER-WORK TO RPT-LABEL-O.
031000     MOVE "SEQUENCE FOUND ON MASTER"  TO RPT-STATUS-O.
031100     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
031200 310-EXIT.
031300     EXIT.
031400
031500 320-VALIDATE-NEW-LABEL.                                          DNA-0019
031600     MOVE "N" TO ERROR-FOUND-SW.
031700     IF TXN-NEW-LABEL = SPACES
031800         MOVE "Y" TO ERROR-FOUND-SW.
031900 320-EXIT.
032000     EXIT.
032100
032200 330-WRITE-UPDATE-REJECT.
032300     INITIALIZE WS-RPT-DETAIL.
032400     MOVE SEQ-ID IN WS-MASTER-WORK    TO RPT-ID-O.
032500     MOVE "UPDATE"                    TO RPT-ACTION-O.
032600     MOVE SEQ-LABEL IN WS-MASTER-WORK TO RPT-LABEL-O.
032700     MOVE "*** REJECTED - NO LABEL ENTERED" TO RPT-STATUS-O.
032800     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
032900 330-EXIT.
033000     EXIT.
033100
033200 340-WRITE-UPDATE-OK.
033300     INITIALIZE WS-RPT-DETAIL.
033400     MOVE SEQ-ID IN WS-MASTER-WORK    TO RPT-ID-O.
033500     MOVE "UPDATE"                    TO RPT-ACTION-O.
033600     MOVE SEQ-LABEL IN WS-MASTER-WORK TO RPT-LABEL-O.
033700     MOVE "LABEL REPLACED"            TO RPT-STATUS-O.
033800     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
033900 340-EXIT.
034000     EXIT.
034100
034200 350-WRITE-DELETE-OK.
034300     INITIALIZE WS-RPT-DETAIL.
034400     MOVE SEQ-ID IN WS-MASTER-WORK    TO RPT-ID-O.
034500     MOVE "DELETE"                    TO RPT-ACTION-O.
034600     MOVE SEQ-LABEL IN WS-MASTER-WORK TO RPT-LABEL-O.
034700     MOVE "DELETED FROM SEQUENCE MASTER" TO RPT-STATUS-O.
034800     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
034900 350-EXIT.
035000     EXIT.
035100
035200 360-WRITE-CLEAR-ALL-LINE.                                        DNA-0035
035300     MOVE "360-WRITE-CLEAR-ALL-LINE" TO PARA-NAME.
035400     INITIALIZE WS-RPT-DETAIL.
035500     MOVE ZEROES                      TO RPT-ID-O.
035600     MOVE "CLEAR ALL"                 TO RPT-ACTION-O.
035700     MOVE "*** ENTIRE SEQUENCE"       TO RPT-LABEL-O.
035800     MOVE "MASTER DROPPED FROM THIS GENERATION" TO RPT-STATUS-O.
035900     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
036000 360-EXIT.
036100     EXIT.
036200
036300 400-WRITE-NOT-FOUND.                                             DNA-0027
036400     MOVE "400-WRITE-NOT-FOUND" TO PARA-NAME.
036500     INITIALIZE WS-RPT-DETAIL.
036600     MOVE TXN-ID  TO RPT-ID-O.
036700     IF TXN-LOOKUP
036800         MOVE "LOOKUP" TO RPT-ACTION-O.
036900     IF TXN-UPDATE
037000         MOVE "UPDATE" TO RPT-ACTION-O.
037100     IF TXN-DELETE
037200         MOVE "DELETE" TO RPT-ACTION-O.
037300     MOVE "*** NOT FOUND" TO RPT-STATUS-O.
037400     WRITE MAINTRPT-REC FROM WS-RPT-DETAIL.
037500     ADD +1 TO TXN-NOT-FOUND-CNT.
037600 400-EXIT.
037700     EXIT.
037800
037900 700-WRITE-NEW-MASTER.
038000     MOVE "700-WRITE-NEW-MASTER" TO PARA-NAME.
038100     IF MASTER-CLEARED
038200         GO TO 700-EXIT.
038300     WRITE MSTRNEW-REC FROM WS-MASTER-WORK.
038400     IF MSTRNEW-STATUS NOT = "00"
038500         MOVE "** PROBLEM WRITING NEW MASTER GENERATION" TO
038600              ABEND-REASON
038700         MOVE MSTRNEW-STATUS TO EXPECTED-VAL
038800         MOVE SEQ-ID-ALPHA IN WS-MASTER-WORK TO ACTUAL-VAL
038900         GO TO 1000-ABEND-RTN.
039000 700-EXIT.
039100     EXIT.
039200
039300 800-OPEN-FILES.
039400     MOVE "800-OPEN-FILES" TO PARA-NAME.
039500     OPEN INPUT MAINTXN, MSTROLD.
039600     OPEN OUTPUT MSTRNEW, MAINTRPT, SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900
040000 850-CLOSE-FILES.
040100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE MAINTXN, MSTROLD, MSTRNEW, MAINTRPT, SYSOUT.
040300 850-EXIT.
040400     EXIT.
040500
040600 910-READ-MSTROLD.
040700     READ MSTROLD
040800         AT END MOVE "N" TO MORE-OLD-MSTR-SW
040900         GO TO 910-EXIT
041000     END-READ.
041100     ADD +1 TO RECORDS-READ.
041200 910-EXIT.
041300     EXIT.
041400
041500 920-READ-MAINTXN.
041600     READ MAINTXN INTO WS-TXN-REC
041700         AT END MOVE "N" TO MORE-TXN-SW
041800         GO TO 920-EXIT
041900     END-READ.
042000     ADD +1 TO TXN-READ.
042100 920-EXIT.
042200     EXIT.
042300
042400 999-CLEANUP.
042500     MOVE "999-CLEANUP" TO PARA-NAME.
042600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042700     DISPLAY "** MASTER RECORDS READ     **".
042800     DISPLAY  RECORDS-READ.
042900     DISPLAY "** TRANSACTIONS READ       **".
043000     DISPLAY  TXN-READ.
043100     DISPLAY "** RECORDS COPIED FORWARD  **".
043200     DISPLAY  RECORDS-COPIED.
043300     DISPLAY "** RECORDS UPDATED         **".
043400     DISPLAY  RECORDS-UPDATED.
043500     DISPLAY "** RECORDS DELETED         **".
043600     DISPLAY  RECORDS-DELETED.
043700     DISPLAY "** RECORDS LOOKED UP       **".
043800     DISPLAY  RECORDS-LOOKED-UP.
043900     DISPLAY "** UPDATES REJECTED        **".
044000     DISPLAY  TXN-REJECTED.
044100     DISPLAY "** TRANSACTIONS NOT FOUND  **".
044200     DISPLAY  TXN-NOT-FOUND-CNT.
044300     DISPLAY "** CLEAR-ALL REQUESTS      **".
044400     DISPLAY  CLEAR-ALL-RECEIVED-CNT.
044500     DISPLAY "******** NORMAL END OF JOB SEQMAINT ********".
044600 999-EXIT.
044700     EXIT.
044800
044900 1000-ABEND-RTN.
045000     WRITE SYSOUT-REC FROM ABEND-REC.
045100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045200     DISPLAY "*** ABNORMAL END OF JOB - SEQMAINT ***" UPON CONSOLE.
045300     DIVIDE ZERO-VAL INTO ONE-VAL.
