000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEQINTAK.                                           DNA-0001
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A CANDIDATE DNA SEQUENCE FILE
001300*          SUBMITTED BY THE LAB INTAKE SYSTEM.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY SEQUENCE A RESEARCHER
001600*          WANTS ADMITTED TO THE SEQUENCE MASTER.
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE INTAKE
001900*          VALIDATION RULES, ASSIGNS THE NEXT SEQUENCE-ID, AND
002000*          APPENDS GOOD RECORDS TO A NEW GENERATION OF THE
002100*          SEQUENCE MASTER.  BAD RECORDS ARE REPORTED AND
002200*          DROPPED - THEY NEVER REACH THE MASTER.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0002.DNASEQ.CANDIDATE
002700*          OLD MASTER FILE         -   DDS0002.DNASEQ.MASTER
002800*          NEW MASTER FILE         -   DDS0002.DNASEQ.MASTER (GEN+1)
002900*          OUTPUT REPORT           -   DDS0002.DNASEQ.SEQRPT
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*  CHANGE LOG                                                     *
003400*  DATE       PGMR   REQUEST    DESCRIPTION                       *
003500*  ---------  -----  ---------  --------------------------------  *
003600*  04/11/89   JS     DNA-0001   ORIGINAL PROGRAM - ADAPTED FROM    *
003700*                               THE PATIENT DAILY CHARGES EDIT.    *
003800*  09/02/89   JS     DNA-0004   ADDED OLD-MASTER COPY-FORWARD SO   *
003900*                               ID ASSIGNMENT SEES EVERY EXISTING  *
004000*                               RECORD, NOT JUST TODAY'S BATCH.    *
004100*  02/03/91   RMC    DNA-0009   DROPPED THE DB2 DIAGNOSTIC-CODE    *
004200*                               LOOKUP - NOT APPLICABLE TO THIS    *
004300*                               SYSTEM.                            *
004400*  11/08/92   TGD    DNA-0015   ADDED SEQ-ID-ALPHA REDEFINES USE - *
004500*                               SEE SEQREC COPYBOOK.               *
004600*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
004700*                               THIS RECORD.  NO CHANGE REQUIRED.  *
004800*  08/19/02   LPH    DNA-0026   TIGHTENED THE BASE-CHARACTER EDIT  *
004900*                               AFTER A BAD TAPE LET A LOWER-CASE  *
005000*                               'a' THROUGH TO THE OLD VALIDATOR.  *
005100*  05/03/07   CMB    DNA-0033   NO FUNCTIONAL CHANGE - REALIGNED   *
005200*                               COMMENTS FOR THE 07 STANDARDS      *
005300*                               REVIEW.                            *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT SEQCAND
006900     ASSIGN TO UT-S-SEQCAND
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT SEQRPT
007400     ASSIGN TO UT-S-SEQRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT MSTROLD
007900     ASSIGN TO UT-S-MSTROLD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS MSTROLD-STATUS.
008200
008300     SELECT MSTRNEW
008400     ASSIGN TO UT-S-MSTRNEW
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS MSTRNEW-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** THIS FILE IS PASSED IN FROM THE LAB INTAKE SYSTEM
009900****** ONE RECORD PER CANDIDATE SEQUENCE - LABEL AND BASES
010000 FD  SEQCAND
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 150 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SEQCAND-REC.
010600 01  SEQCAND-REC.
010650     05  IN-LABEL                PIC X(30).
010680     05  IN-SEQUENCE             PIC X(120).
010700
010800****** THIS FILE CARRIES ONE LINE PER CANDIDATE - EITHER THE
010900****** ASSIGNED SEQ-ID OR THE WORD REJECTED, PLUS THE REASON
011000 FD  SEQRPT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SEQRPT-REC.
011600 01  SEQRPT-REC  PIC X(132).
011700
011800****** THE PRIOR GENERATION OF THE SEQUENCE MASTER - READ IN
011900****** FULL AND COPIED FORWARD BEFORE ANY NEW RECORDS ARE ADDED
012000 FD  MSTROLD
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS MSTROLD-REC.
012500 01  MSTROLD-REC.
012600     COPY SEQREC.
012700
012800****** THE NEW GENERATION OF THE SEQUENCE MASTER - OLD RECORDS
012900****** FIRST, THEN EVERY CANDIDATE THAT PASSES THE EDITS
013000 FD  MSTRNEW
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS MSTRNEW-REC.
013500 01  MSTRNEW-REC.
013600     COPY SEQREC.
013700
013800 WORKING-STORAGE SECTION.
013900
014000 01  FILE-STATUS-CODES.
014100     05  MSTROLD-STATUS          PIC X(2).
014200     05  MSTRNEW-STATUS          PIC X(2).
014300     05  OFCODE                  PIC X(2).
014400         88  CODE-WRITE    VALUE SPACES.
014450     05  FILLER                  PIC X(02).
014500
014600 01  WS-CANDIDATE-REC.
014700     05  IN-LABEL                PIC X(30).
014800     05  IN-SEQUENCE             PIC X(120).
014850     05  FILLER                  PIC X(01).
014900 01  WS-CANDIDATE-CHARS REDEFINES WS-CANDIDATE-REC.
015000     05  FILLER                  PIC X(30).
015100     05  IN-SEQ-CHAR OCCURS 120 TIMES
015200                                 PIC X(1).
015300
015400 01  WS-MASTER-WORK.
015500     COPY SEQREC.
015600
015700 01  WS-RPT-DETAIL.
015800     05  RPT-ID-O                PIC X(8).
015900     05  FILLER                  PIC X(2)  VALUE SPACES.
016000     05  RPT-LABEL-O             PIC X(30).
016100     05  FILLER                  PIC X(2)  VALUE SPACES.
016200     05  RPT-STATUS-O            PIC X(40).
016300     05  FILLER                  PIC X(50) VALUE SPACES.
016400 01  WS-RPT-ID-NUM REDEFINES WS-RPT-DETAIL.
016500     05  FILLER                  PIC X(132).
016600
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05  RECORDS-READ            PIC 9(7) COMP.
016900     05  RECORDS-WRITTEN         PIC 9(7) COMP.
017000     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
017100     05  WS-MAX-ID               PIC 9(5) COMP.
017200     05  WS-NEXT-ID              PIC 9(5) COMP.
017300     05  WS-SEQ-LENGTH           PIC 9(3) COMP.
017400     05  WS-CHAR-SUB             PIC 9(3) COMP.
017450     05  FILLER                  PIC X(10).
017500
017600 01  FLAGS-AND-SWITCHES.
017700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017800         88  NO-MORE-DATA            VALUE "N".
017900     05  MORE-OLD-MSTR-SW        PIC X(01) VALUE "Y".
018000         88  NO-MORE-OLD-MASTER      VALUE "N".
018100     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
018200         88  RECORD-ERROR-FOUND      VALUE "Y".
018300         88  VALID-RECORD            VALUE "N".
018350     05  FILLER                  PIC X(05).
018400
018500 COPY ABNDWORK.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 200-COPY-OLD-MASTER THRU 200-EXIT
019000             UNTIL NO-MORE-OLD-MASTER.
019100     PERFORM 100-MAINLINE THRU 100-EXIT
019200             UNTIL NO-MORE-DATA.
019300     PERFORM 999-CLEANUP THRU 999-EXIT.
019400     MOVE +0 TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB SEQINTAK ********".
020000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200     PERFORM 910-READ-MSTROLD THRU 910-EXIT.
020300     PERFORM 900-READ-SEQCAND THRU 900-EXIT.
020400 000-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800     MOVE "100-MAINLINE" TO PARA-NAME.
020900     MOVE "N" TO ERROR-FOUND-SW.
021000     MOVE IN-LABEL  IN SEQCAND-REC TO IN-LABEL  IN WS-CANDIDATE-REC.
021100     MOVE IN-SEQUENCE IN SEQCAND-REC
021200                       TO IN-SEQUENCE IN WS-CANDIDATE-REC.
021300     INSPECT IN-SEQUENCE IN WS-CANDIDATE-REC
021400        CONVERTING "abcdefghijklmnopqrstuvwxyz"
021500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021600
021700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021800
021900     IF RECORD-ERROR-FOUND
022000         ADD +1 TO RECORDS-IN-ERROR
022100         PERFORM 720-WRITE-REJECT-LINE THRU 720-EXIT
022200     ELSE
022300         ADD +1 TO WS-MAX-ID
022400         MOVE WS-MAX-ID TO WS-NEXT-ID
022500         PERFORM 500-BUILD-MASTER-REC THRU 500-EXIT
022600         PERFORM 700-WRITE-NEW-MASTER THRU 700-EXIT
022700         ADD +1 TO RECORDS-WRITTEN
022800         PERFORM 710-WRITE-ACCEPT-LINE THRU 710-EXIT.
022900
023000     PERFORM 900-READ-SEQCAND THRU 900-EXIT.
023100 100-EXIT.
023200     EXIT.
023300
023400 200-COPY-OLD-MASTER.                                             DNA-0004
023500     MOVE "200-COPY-OLD-MASTER" TO PARA-NAME.
023600******** CARRY EVERY EXISTING MASTER RECORD FORWARD BEFORE ANY
023700******** NEW-INTAKE RECORDS ARE WRITTEN, AND REMEMBER THE
023800******** HIGHEST SEQ-ID SEEN SO FAR.
023900     IF SEQ-ID IN MSTROLD-REC > WS-MAX-ID
024000         MOVE SEQ-ID IN MSTROLD-REC TO WS-MAX-ID.
024100     WRITE MSTRNEW-REC FROM MSTROLD-REC.
024200     IF MSTRNEW-STATUS NOT = "00"
024300         MOVE "** PROBLEM WRITING NEW MASTER GENERATION" TO
024400              ABEND-REASON
024500         MOVE MSTRNEW-STATUS TO EXPECTED-VAL
024600         MOVE SEQ-ID-ALPHA IN MSTROLD-REC TO ACTUAL-VAL
024700         GO TO 1000-ABEND-RTN.
024800     PERFORM 910-READ-MSTROLD THRU 910-EXIT.
024900 200-EXIT.
025000     EXIT.
025100
025200 300-FIELD-EDITS.
025300     MOVE "300-FIELD-EDITS" TO PARA-NAME.
025400******** RULE 1 - SEQUENCE, TRIMMED, MUST BE NON-EMPTY
025500     PERFORM 310-CALC-SEQ-LENGTH THRU 310-EXIT.
025600     IF WS-SEQ-LENGTH = ZERO
025700        MOVE "*** NO SEQUENCE ENTERED" TO RPT-STATUS-O
025800        MOVE "Y" TO ERROR-FOUND-SW
025900        GO TO 300-EXIT.
026000
026100******** RULE 2 - MINIMUM 3 NUCLEOTIDES
026200     IF WS-SEQ-LENGTH < 3
026300        MOVE "*** TOO SHORT - MINIMUM 3 NUCLEOTIDES" TO
026400              RPT-STATUS-O
026500        MOVE "Y" TO ERROR-FOUND-SW
026600        GO TO 300-EXIT.
026700
026800******** RULE 3 - ONLY A, T, C, G CHARACTERS PERMITTED
026900     PERFORM 320-CHECK-SEQ-CHARS THRU 320-EXIT
027000             VARYING WS-CHAR-SUB FROM 1 BY 1
027100             UNTIL WS-CHAR-SUB > WS-SEQ-LENGTH
027200                OR RECORD-ERROR-FOUND.
027300     IF RECORD-ERROR-FOUND
027400        GO TO 300-EXIT.
027500
027600******** RULE 4 - LABEL, TRIMMED, MUST BE NON-BLANK
027700     IF IN-LABEL IN WS-CANDIDATE-REC = SPACES
027800        MOVE "*** NO LABEL ENTERED" TO RPT-STATUS-O
027900        MOVE "Y" TO ERROR-FOUND-SW
028000        GO TO 300-EXIT.
028100
028200 300-EXIT.
028300     EXIT.
028400
028500 310-CALC-SEQ-LENGTH.                                             
028600******** TRAILING-SPACE SCAN - WS-SEQ-LENGTH ENDS UP AS THE
028700******** POSITION OF THE LAST NON-SPACE BASE CHARACTER.
028800     MOVE ZERO TO WS-SEQ-LENGTH.
028900     PERFORM 315-SCAN-ONE-CHAR THRU 315-EXIT
029000             VARYING WS-CHAR-SUB FROM 1 BY 1
029100             UNTIL WS-CHAR-SUB > 120.
029200 310-EXIT.
029300     EXIT.
029400
029500 315-SCAN-ONE-CHAR.
029600     IF IN-SEQ-CHAR(WS-CHAR-SUB) NOT = SPACE
029700        MOVE WS-CHAR-SUB TO WS-SEQ-LENGTH.
029800 315-EXIT.
029900     EXIT.
030000
030100 320-CHECK-SEQ-CHARS.                                             DNA-0026
030200     IF IN-SEQ-CHAR(WS-CHAR-SUB) NOT DNA-BASE-CHARS
030300        MOVE "*** INVALID NUCLEOTIDE CHARACTERS" TO RPT-STATUS-O
030400        MOVE "Y" TO ERROR-FOUND-SW.
030500 320-EXIT.
030600     EXIT.
030700
030800 500-BUILD-MASTER-REC.                                            DNA-0015
030900     MOVE "500-BUILD-MASTER-REC" TO PARA-NAME.
031000     INITIALIZE WS-MASTER-WORK.
031100     MOVE WS-NEXT-ID          TO SEQ-ID IN WS-MASTER-WORK.
031200     MOVE IN-LABEL IN WS-CANDIDATE-REC    TO SEQ-LABEL IN
031300                                              WS-MASTER-WORK.
031400     MOVE IN-SEQUENCE IN WS-CANDIDATE-REC TO SEQ-BASES IN
031500                                              WS-MASTER-WORK.
031600     MOVE "N" TO SEQ-NUC-ANALYSED IN WS-MASTER-WORK.
031700     MOVE "N" TO SEQ-AA-ANALYSED  IN WS-MASTER-WORK.
031800 500-EXIT.
031900     EXIT.
032000
032100 700-WRITE-NEW-MASTER.
032200     MOVE "700-WRITE-NEW-MASTER" TO PARA-NAME.
032300     WRITE MSTRNEW-REC FROM WS-MASTER-WORK.
032400     IF MSTRNEW-STATUS NOT = "00"
032500         MOVE "** PROBLEM WRITING NEW MASTER GENERATION" TO
032600              ABEND-REASON
032700         MOVE MSTRNEW-STATUS TO EXPECTED-VAL
032800         MOVE SEQ-ID-ALPHA IN WS-MASTER-WORK TO ACTUAL-VAL
032900         GO TO 1000-ABEND-RTN.
033000 700-EXIT.
033100     EXIT.
033200
033300 710-WRITE-ACCEPT-LINE.
033400     MOVE "710-WRITE-ACCEPT-LINE" TO PARA-NAME.
033500     INITIALIZE WS-RPT-DETAIL.
033600     MOVE WS-NEXT-ID TO RPT-ID-O.
033700     MOVE IN-LABEL IN WS-CANDIDATE-REC TO RPT-LABEL-O.
033800     MOVE "ADMITTED TO SEQUENCE MASTER" TO RPT-STATUS-O.
033900     WRITE SEQRPT-REC FROM WS-RPT-DETAIL.
034000 710-EXIT.
034100     EXIT.
034200
034300 720-WRITE-REJECT-LINE.
034400     MOVE "720-WRITE-REJECT-LINE" TO PARA-NAME.
034500     MOVE "REJECTED" TO RPT-ID-O.
034600     MOVE IN-LABEL IN WS-CANDIDATE-REC TO RPT-LABEL-O.
034700     WRITE SEQRPT-REC FROM WS-RPT-DETAIL.
034800 720-EXIT.
034900     EXIT.
035000
035100 800-OPEN-FILES.
035200     MOVE "800-OPEN-FILES" TO PARA-NAME.
035300     OPEN INPUT SEQCAND, MSTROLD.
035400     OPEN OUTPUT MSTRNEW, SEQRPT, SYSOUT.
035500 800-EXIT.
035600     EXIT.
035700
035800 850-CLOSE-FILES.
035900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036000     CLOSE SEQCAND, MSTROLD, MSTRNEW, SEQRPT, SYSOUT.
036100 850-EXIT.
036200     EXIT.
036300
036400 900-READ-SEQCAND.
036500     READ SEQCAND
036600         AT END MOVE "N" TO MORE-DATA-SW
036700         GO TO 900-EXIT
036800     END-READ.
036900     ADD +1 TO RECORDS-READ.
037000 900-EXIT.
037100     EXIT.
037200
037300 910-READ-MSTROLD.
037400     READ MSTROLD
037500         AT END MOVE "N" TO MORE-OLD-MSTR-SW
037600         GO TO 910-EXIT
037700     END-READ.
037800 910-EXIT.
037900     EXIT.
038000
038100 999-CLEANUP.
038200     MOVE "999-CLEANUP" TO PARA-NAME.
038300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038400     DISPLAY "** CANDIDATE RECORDS READ  **".
038500     DISPLAY  RECORDS-READ.
038600     DISPLAY "** RECORDS ADMITTED        **".
038700     DISPLAY  RECORDS-WRITTEN.
038800     DISPLAY "** RECORDS REJECTED        **".
038900     DISPLAY  RECORDS-IN-ERROR.
039000     DISPLAY "******** NORMAL END OF JOB SEQINTAK ********".
039100 999-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500     WRITE SYSOUT-REC FROM ABEND-REC.
039600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039700     DISPLAY "*** ABNORMAL END OF JOB - SEQINTAK ***" UPON CONSOLE.
039800     DIVIDE ZERO-VAL INTO ONE-VAL.
