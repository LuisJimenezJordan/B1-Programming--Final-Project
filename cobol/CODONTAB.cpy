000100******************************************************************
000200*                                                                *
000300*   CODONTAB   -   CODON / RESIDUE PROPERTY REFERENCE TABLES     *
000400*                                                                *
000500*   COBOL DEVELOPMENT CENTER                                    *
000600*   AUTHOR:  JON SAYLES                                          *
000700*                                                                *
000800*   THIS COPYBOOK CARRIES THE TWO STATIC REFERENCE TABLES USED   *
000900*   BY THE AMINO-ACID TRANSLATOR (CODONLK, CALLED FROM AATRNSL): *
001000*                                                                *
001100*       CODON-TAB     - THE 64-ENTRY STANDARD GENETIC CODE,      *
001200*                       DNA CODON TO 3-LETTER RESIDUE CODE.      *
001300*                       A RESIDUE CODE OF '***' MARKS ONE OF     *
001400*                       THE THREE STOP CODONS.                   *
001500*       PROP-TAB      - THE 20-ENTRY RESIDUE-TO-PROPERTY-CLASS   *
001600*                       TABLE (THE STOP CODON NEVER APPEARS      *
001700*                       HERE - IT IS NEVER EMITTED AS A          *
001800*                       RESIDUE).                                *
001900*       PROP-NAME-TAB - THE 5 PROPERTY CLASS NAMES, KEYED BY     *
002000*                       THE SINGLE-CHARACTER CLASS CODE USED     *
002100*                       IN PROP-TAB.                             *
002200*                                                                *
002300*   NEITHER TABLE IS FILE-LOADED - THEY ARE PART OF THE GENETIC  *
002400*   CODE ITSELF AND DO NOT CHANGE, SO THEY ARE CARRIED AS        *
002500*   COMPILE-TIME VALUE CLAUSES, SHOP STANDARD FOR ANY REFERENCE  *
002600*   TABLE SMALL ENOUGH TO SIT IN WORKING-STORAGE - NO EXTRA      *
002700*   FILE TO OPEN, NO I-O THAT CAN FAIL MID-RUN.                  *
002800*                                                                *
002900******************************************************************
003000*  CHANGE LOG                                                    *
003100*  DATE       PGMR   REQUEST    DESCRIPTION                      *
003200*  ---------  -----  ---------  -------------------------------- *
003300*  02/14/90   JS     DNA-0007   ORIGINAL 64-CODON TABLE BUILT     *
003400*                               FROM THE STANDARD GENETIC CODE.   *
003500*  03/02/90   JS     DNA-0008   ADDED THE 20-RESIDUE PROPERTY     *
003600*                               CLASS TABLE.                      *
003700*  07/19/93   TGD    DNA-0016   ADDED PROP-NAME-TAB SO THE        *
003800*                               ANALYSIS REPORT CAN PRINT THE     *
003900*                               FULL CLASS NAME INSTEAD OF THE    *
004000*                               ONE-CHARACTER CODE.                *
004100*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON    *
004200*                               THIS RECORD.  NO CHANGE REQUIRED. *
004300******************************************************************
004400
004500******************************************************************
004600*    64-ENTRY CODON TABLE - 6 BYTES PER ENTRY (CODON 3, CODE 3)  *
004700******************************************************************
004800 01  CODON-TABLE-DATA.
004900     05  FILLER  PIC X(48) VALUE
005000         "TTTPHETTCPHETTALEUTTGLEUCTTLEUCTCLEUCTALEUCTGLEU".
005100     05  FILLER  PIC X(48) VALUE
005200         "ATTILEATCILEATAILEATGMETGTTVALGTCVALGTAVALGTGVAL".
005300     05  FILLER  PIC X(48) VALUE
005400         "TCTSERTCCSERTCASERTCGSERAGTSERAGCSERCCTPROCCCPRO".
005500     05  FILLER  PIC X(48) VALUE
005600         "CCAPROCCGPROACTTHRACCTHRACATHRACGTHRGCTALAGCCALA".
005700     05  FILLER  PIC X(48) VALUE
005800         "GCAALAGCGALATATTYRTACTYRCATHISCACHISCAAGLNCAGGLN".
005900     05  FILLER  PIC X(48) VALUE
006000         "AATASNAACASNAAALYSAAGLYSGATASPGACASPGAAGLUGAGGLU".
006100     05  FILLER  PIC X(48) VALUE
006200         "TGTCYSTGCCYSTGGTRPCGTARGCGCARGCGAARGCGGARGAGAARG".
006300     05  FILLER  PIC X(48) VALUE
006400         "AGGARGGGTGLYGGCGLYGGAGLYGGGGLYTAA***TAG***TGA***".
006500
006600 01  CODON-TAB REDEFINES CODON-TABLE-DATA.
006700     05  CODON-TAB-ENTRY OCCURS 64 TIMES
006800                         INDEXED BY CODON-TAB-IDX.
006900         10  CODON-TAB-CODON        PIC X(3).
007000         10  CODON-TAB-CODE         PIC X(3).
007100             88  CODON-TAB-IS-STOP      VALUE "***".
007200
007300******************************************************************
007400*    20-ENTRY RESIDUE PROPERTY TABLE - 4 BYTES PER ENTRY         *
007500*    (RESIDUE CODE 3, CLASS CODE 1)                              *
007600*    CLASS CODES:  N = NONPOLAR             K = POSITIVE CHARGE  *
007700*                  P = POLAR                E = NEGATIVE CHARGE  *
007800******************************************************************
007900 01  PROP-TABLE-DATA.
008000     05  FILLER  PIC X(40) VALUE
008100         "ALANGLYNILENLEUNMETNPHENPRONTRPNVALNASNP".
008200     05  FILLER  PIC X(40) VALUE
008300         "CYSPGLNPSERPTHRPTYRPARGKHISKLYSKASPEGLUE".
008400
008500 01  PROP-TAB REDEFINES PROP-TABLE-DATA.
008600     05  PROP-TAB-ENTRY OCCURS 20 TIMES
008700                         INDEXED BY PROP-TAB-IDX.
008800         10  PROP-TAB-RESIDUE       PIC X(3).
008900         10  PROP-TAB-CLASS-CODE    PIC X(1).
009000
009100******************************************************************
009200*    PROPERTY CLASS NAMES, KEYED BY THE SINGLE-CHARACTER CODE    *
009300******************************************************************
009400 01  PROP-NAME-TABLE-DATA.
009500     05  FILLER  PIC X(21) VALUE "NNONPOLAR            ".
009600     05  FILLER  PIC X(21) VALUE "PPOLAR               ".
009700     05  FILLER  PIC X(21) VALUE "KPOSITIVELY CHARGED  ".
009800     05  FILLER  PIC X(21) VALUE "ENEGATIVELY CHARGED  ".
009900     05  FILLER  PIC X(21) VALUE "UUNKNOWN             ".
010000
010100 01  PROP-NAME-TAB REDEFINES PROP-NAME-TABLE-DATA.
010200     05  PROP-NAME-ENTRY OCCURS 5 TIMES
010300                         INDEXED BY PROP-NAME-IDX.
010400         10  PROP-NAME-CLASS-CODE   PIC X(1).
010500         10  PROP-NAME-TEXT         PIC X(20).
