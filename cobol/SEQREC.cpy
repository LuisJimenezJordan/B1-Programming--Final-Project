000100******************************************************************
000200*                                                                *
000300*   SEQREC      -   SEQUENCE MASTER FILE RECORD LAYOUT           *
000400*                                                                *
000500*   COBOL DEVELOPMENT CENTER                                    *
000600*   ORIGINAL AUTHOR:  JON SAYLES                                 *
000700*                                                                *
000800*   THIS COPYBOOK DESCRIBES ONE RECORD OF THE DNASEQ MASTER      *
000900*   FILE (DDS0002.DNASEQ.MASTER).  THE MASTER IS A QSAM          *
001000*   SEQUENTIAL FILE, ORDERED ASCENDING BY SEQ-ID, MAINTAINED BY  *
001100*   THE OLD-MASTER / NEW-MASTER COPY-AND-REWRITE TECHNIQUE -     *
001200*   THERE IS NO VSAM/INDEXED ACCESS ON THIS FILE.  EVERY RUN     *
001300*   OF SEQINTAK, SEQMAINT, NUCANLYZ, AND AATRNSL READS THE       *
001400*   PRIOR GENERATION AND WRITES A COMPLETE NEW GENERATION.       *
001500*                                                                *
001600*   COPY SEQREC.                                                 *
001700*                                                                *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000*  DATE       PGMR   REQUEST    DESCRIPTION                      *
002100*  ---------  -----  ---------  -------------------------------- *
002200*  04/11/89   JS     DNA-0001   ORIGINAL LAYOUT - ID/LABEL/BASES. *
002300*  09/02/89   JS     DNA-0004   ADDED NUC-ANALYSED/AA-ANALYSED    *
002400*                               FLAGS AND GC-CONTENT FIELD.       *
002500*  02/14/90   JS     DNA-0007   ADDED SEQ-RESIDUE-CNT FOR THE     *
002600*                               AMINO-ACID TRANSLATOR STEP.       *
002700*  06/30/91   RMC    DNA-0012   ADDED SEQ-BASES-CODON-TABLE       *
002800*                               REDEFINES SO AATRNSL CAN WALK     *
002900*                               TRIPLETS BY SUBSCRIPT INSTEAD OF  *
003000*                               UNSTRING.                         *
003100*  11/08/92   TGD    DNA-0015   ADDED SEQ-ID-ALPHA REDEFINES -    *
003200*                               SEQMAINT COMPARES KEYS AS         *
003300*                               DISPLAY ALPHANUMERIC DURING THE   *
003400*                               MATCH-MERGE PASS TO AVOID SIGN/   *
003500*                               ZONE SURPRISES ON THE HIGH ORDER  *
003600*                               BYTE.                             *
003700*  03/22/95   AK     DNA-0019   WIDENED TRAILING FILLER FOR       *
003800*                               FUTURE EXPANSION PER SHOP         *
003900*                               STANDARD (MIN 10 BYTES RESERVE).  *
004000*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON    *
004100*                               THIS RECORD.  NO CHANGE REQUIRED. *
004200*  08/19/02   LPH    DNA-0026   CONFIRMED FIELD WIDTHS AGAINST    *
004300*                               THE REWRITTEN INTAKE EDITS IN     *
004400*                               SEQINTAK AFTER THE DNA-0025 FIX.  *
004500*  05/03/07   CMB    DNA-0033   NO FUNCTIONAL CHANGE - REALIGNED  *
004600*                               COMMENTS FOR THE 07 COPYBOOK      *
004700*                               STANDARDS REVIEW.                 *
004800******************************************************************
004900*                                                                *
005000*   FIELD NOTES                                                  *
005100*   ----------                                                   *
005200*   SEQ-ID            ASSIGNED BY SEQINTAK, 1 .. N, NEVER REUSED  *
005300*                     WITHIN A RUN (HIGHEST EXISTING ID + 1).     *
005400*   SEQ-LABEL         OPERATOR-SUPPLIED, BLANK-PADDED.            *
005500*   SEQ-BASES         VALIDATED UPPERCASE A/T/C/G STRING, LEFT-   *
005600*                     JUSTIFIED, TRAILING-SPACE PADDED.           *
005700*   SEQ-LENGTH        SET BY NUCANLYZ - NUMBER OF BASES.          *
005800*   SEQ-NUC-ANALYSED  'Y' ONCE NUCANLYZ HAS STAMPED LENGTH/GC.    *
005900*   SEQ-AA-ANALYSED   'Y' ONCE AATRNSL HAS STAMPED A RESIDUE      *
006000*                     COUNT (STAYS 'N' IF THE TRANSLATION         *
006100*                     YIELDED ZERO RESIDUES).                    *
006200*   SEQ-GC-CONTENT    (COUNT-G + COUNT-C) / SEQ-LENGTH, ROUNDED   *
006300*                     TO 4 DECIMAL PLACES.  FRACTION, NOT A       *
006400*                     PERCENTAGE.                                 *
006500*   SEQ-RESIDUE-CNT   NUMBER OF AMINO-ACID RESIDUES EMITTED BY    *
006600*                     AATRNSL (0 IF NEVER SUCCESSFULLY            *
006700*                     TRANSLATED).                                *
006800*                                                                *
006900******************************************************************
007000 01  SEQUENCE-MASTER-RECORD.
007100*----------------------------------------------------------------*
007200*    PRIMARY KEY AND ITS ALPHANUMERIC REDEFINE                   *
007300*----------------------------------------------------------------*
007400     05  SEQ-KEY.
007500         10  SEQ-ID                      PIC 9(5).
007600     05  SEQ-KEY-ALPHA REDEFINES SEQ-KEY.
007700         10  SEQ-ID-ALPHA                PIC X(5).
007800
007900*----------------------------------------------------------------*
008000*    DESCRIPTIVE DATA                                            *
008100*----------------------------------------------------------------*
008200     05  SEQ-LABEL                       PIC X(30).
008300
008400*----------------------------------------------------------------*
008500*    THE DNA BASE STRING, AND ITS CODON-TABLE REDEFINE            *
008600*----------------------------------------------------------------*
008700     05  SEQ-BASES                       PIC X(120).
008800     05  SEQ-BASES-CODON-TABLE REDEFINES SEQ-BASES.
008900         10  SEQ-CODON OCCURS 40 TIMES   PIC X(3).
009000
009100*----------------------------------------------------------------*
009200*    DERIVED ANALYSIS DATA - SET BY NUCANLYZ AND AATRNSL          *
009300*----------------------------------------------------------------*
009400     05  SEQ-ANALYSIS-DATA.
009500         10  SEQ-LENGTH                  PIC 9(3).
009600         10  SEQ-ANALYSIS-FLAGS.
009700             15  SEQ-NUC-ANALYSED        PIC X(1).
009800                 88  NUC-ANALYSED-YES        VALUE 'Y'.
009900                 88  NUC-ANALYSED-NO         VALUE 'N'.
010000             15  SEQ-AA-ANALYSED         PIC X(1).
010100                 88  AA-ANALYSED-YES         VALUE 'Y'.
010200                 88  AA-ANALYSED-NO          VALUE 'N'.
010300         10  SEQ-FLAGS-PAIR REDEFINES SEQ-ANALYSIS-FLAGS
010400                                         PIC X(2).
010500         10  SEQ-GC-CONTENT              PIC 9V9(4).
010600         10  SEQ-RESIDUE-CNT             PIC 9(3).
010700
010800*----------------------------------------------------------------*
010900*    RESERVE FOR FUTURE EXPANSION PER DNA-0019                   *
011000*----------------------------------------------------------------*
011100     05  FILLER                          PIC X(12).
