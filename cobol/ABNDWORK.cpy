000100******************************************************************
000200*                                                                *
000300*   ABNDWORK   -   STANDARD ABEND-TRAP WORK AREA                 *
000400*                                                                *
000500*   COBOL DEVELOPMENT CENTER                                    *
000600*   AUTHOR:  JON SAYLES                                          *
000700*                                                                *
000800*   SHOP-STANDARD COPYBOOK, COPIED INTO EVERY DNA TOOLKIT BATCH  *
000900*   STEP (SEQINTAK, SEQMAINT, NUCANLYZ, AATRNSL, SUMMSTAT).      *
001000*   WHEN A STEP HITS A CONDITION IT CANNOT RECOVER FROM - AN     *
001100*   OUT-OF-BALANCE TRAILER COUNT, A MISSING MASTER RECORD, A     *
001200*   BAD FILE STATUS ON REWRITE - IT LOADS ABEND-REC AND WRITES   *
001300*   IT TO SYSOUT, THEN FORCES A SYSTEM ABEND VIA A DIVIDE BY     *
001400*   ZERO SO THE CONDITION CODE COMES BACK NON-ZERO TO THE        *
001500*   SCHEDULER AND THE REST OF THE STREAM DOES NOT RUN AGAINST    *
001600*   A PARTIAL MASTER.                                            *
001700*                                                                *
001800*   COPY ABNDWORK.                                               *
001900*                                                                *
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*  DATE       PGMR   REQUEST    DESCRIPTION                      *
002300*  ---------  -----  ---------  -------------------------------- *
002400*  04/11/89   JS     DNA-0001   ORIGINAL - COMMON ABEND-LAYOUT    *
002500*                               SHARED BY EVERY STEP IN THE DNA   *
002600*                               SEQUENCE TOOLKIT STREAM.          *
002700*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON    *
002800*                               THIS RECORD.  NO CHANGE REQUIRED. *
002900******************************************************************
003000 01  ABEND-REC.
003100     05  PARA-NAME                  PIC X(32).
003200     05  ABEND-REASON                PIC X(40).
003300     05  EXPECTED-VAL                PIC X(15).
003400     05  ACTUAL-VAL                  PIC X(15).
003500     05  FILLER                      PIC X(28).
003600
003700 77  ZERO-VAL                        PIC S9(1) COMP VALUE ZERO.
003800 77  ONE-VAL                         PIC S9(1) COMP VALUE 1.
