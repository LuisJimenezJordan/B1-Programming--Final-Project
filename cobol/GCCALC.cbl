000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GCCALC.                                             DNA-0004
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/89.
000700 DATE-COMPILED. 09/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM - GIVEN A 120-BYTE DNA BASE STRING,
001400*          RETURNS THE TRIMMED LENGTH (POSITION OF THE LAST
001500*          NON-BLANK CHARACTER) AND THE GC-CONTENT, THE FRACTION
001600*          OF THOSE BASES THAT ARE G OR C, ROUNDED TO 4 DECIMAL
001700*          PLACES.
001800*
001900*          CALLED FROM NUCANLYZ ONLY AT PRESENT.  BROKEN OUT AS
002000*          A SEPARATE CALL (RATHER THAN IN-LINE CODE IN NUCANLYZ)
002100*          SO THE SAME FORMULA CAN BE SHARED BY ANY FUTURE ON-
002200*          LINE RE-ANALYSE TRANSACTION WITHOUT DUPLICATING IT.
002300*
002400******************************************************************
002500*  CHANGE LOG                                                     *
002600*  DATE       PGMR   REQUEST    DESCRIPTION                       *
002700*  ---------  -----  ---------  --------------------------------  *
002800*  09/02/89   JS     DNA-0004   ORIGINAL PROGRAM.                  *
002900*  02/03/91   RMC    DNA-0009   PULLED OUT OF NUCANLYZ AS A        *
003000*                               CALLABLE SUBPROGRAM PER REQUEST    *
003100*                               FROM THE DB2 ON-LINE GROUP.        *
003200*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
003300*                               THIS RECORD.  NO CHANGE REQUIRED.  *
003400*  08/19/02   LPH    DNA-0026   CONFIRMED ROUNDING MATCHES THE     *
003500*                               REWRITTEN INTAKE EDITS AFTER THE   *
003600*                               DNA-0025 FIX - NO CODE CHANGE.     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
004400
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  GCCALC-WORK-AREA.
005200     05  WS-BASES-WORK           PIC X(120).
005300     05  FILLER                  PIC X(04) VALUE SPACES.
005400
005500 01  GCCALC-WORK-CHARS REDEFINES GCCALC-WORK-AREA.
005600     05  WS-BASES-CHAR OCCURS 120 TIMES
005700                         INDEXED BY WS-BASES-IDX
005800                         PIC X(1).
005900     05  FILLER                  PIC X(04).
006000
006100 01  GCCALC-COUNTERS.
006200     05  WS-CHAR-SUB             PIC 9(3) COMP.
006300     05  WS-LENGTH               PIC 9(3) COMP.
006400     05  WS-GC-COUNT             PIC 9(3) COMP.
006500     05  WS-GC-CONTENT           PIC 9V9(4).
006600     05  FILLER                  PIC X(05) VALUE SPACES.
006700
006800****** DUMP-FORMAT VIEWS OF THE COUNTER GROUP - SHOP STANDARD  ****
006900****** SO AN ABEND DUMP CAN BE EYEBALLED WITHOUT A CROSS-REF   ****
007000 01  GCCALC-COUNTERS-ALPHA REDEFINES GCCALC-COUNTERS
007100                           PIC X(14).
007200
007300 01  GCCALC-COUNTERS-CHARS REDEFINES GCCALC-COUNTERS.
007400     05  WS-COUNTERS-CHAR OCCURS 14 TIMES
007500                         INDEXED BY WS-COUNTERS-IDX
007600                         PIC X(1).
007700
007800 LINKAGE SECTION.
007900 01  LK-SEQ-BASES                PIC X(120).
008000 01  LK-SEQ-LENGTH               PIC 9(3).
008100 01  LK-SEQ-GC-CONTENT           PIC 9V9(4).
008200
008300 PROCEDURE DIVISION USING LK-SEQ-BASES, LK-SEQ-LENGTH,
008400                            LK-SEQ-GC-CONTENT.
008500     MOVE LK-SEQ-BASES TO WS-BASES-WORK.
008600     MOVE ZERO TO WS-LENGTH, WS-GC-COUNT.
008700
008800     PERFORM 100-CALC-LENGTH THRU 100-EXIT.
008900     PERFORM 200-CALC-GC-CONTENT THRU 200-EXIT.
009000
009100     MOVE WS-LENGTH     TO LK-SEQ-LENGTH.
009200     MOVE WS-GC-CONTENT TO LK-SEQ-GC-CONTENT.
009300     GOBACK.
009400
009500 100-CALC-LENGTH.
009600******** TRAILING-SPACE SCAN - WS-LENGTH ENDS UP AS THE
009700******** POSITION OF THE LAST NON-SPACE BASE CHARACTER.
009800     PERFORM 110-SCAN-ONE-CHAR THRU 110-EXIT
009900             VARYING WS-CHAR-SUB FROM 1 BY 1
010000             UNTIL WS-CHAR-SUB > 120.
010100 100-EXIT.
010200     EXIT.
010300
010400 110-SCAN-ONE-CHAR.
010500     IF WS-BASES-CHAR(WS-CHAR-SUB) NOT = SPACE
010600        MOVE WS-CHAR-SUB TO WS-LENGTH.
010700 110-EXIT.
010800     EXIT.
010900
011000 200-CALC-GC-CONTENT.
011100     IF WS-LENGTH = ZERO
011200        MOVE ZERO TO WS-GC-CONTENT
011300        GO TO 200-EXIT.
011400     PERFORM 210-TALLY-ONE-CHAR THRU 210-EXIT
011500             VARYING WS-CHAR-SUB FROM 1 BY 1
011600             UNTIL WS-CHAR-SUB > WS-LENGTH.
011700     COMPUTE WS-GC-CONTENT ROUNDED =
011800             WS-GC-COUNT / WS-LENGTH.
011900 200-EXIT.
012000     EXIT.
012100
012200 210-TALLY-ONE-CHAR.
012300     IF WS-BASES-CHAR(WS-CHAR-SUB) = "G" OR
012400        WS-BASES-CHAR(WS-CHAR-SUB) = "C"
012500        ADD 1 TO WS-GC-COUNT.
012600 210-EXIT.
012700     EXIT.
