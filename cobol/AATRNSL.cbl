000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AATRNSL.                                            DNA-0007
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/14/90.
000600 DATE-COMPILED. 02/14/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS THE SEQUENCE MASTER AND TRANSLATES
001300*          EVERY ADMITTED SEQUENCE NOT YET AMINO-ACID ANALYSED
001400*          INTO ITS RESIDUE CHAIN, USING THE STANDARD GENETIC
001500*          CODE TABLE (SEE CODONLK/CODONTAB).
001600*
001700*          READING FRAME 1 ONLY - NON-OVERLAPPING TRIPLETS
001800*          STARTING AT BASE 1.  A TRAILING PARTIAL CODON (1 OR 2
001900*          LEFTOVER BASES) IS IGNORED.  TRANSLATION STOPS AT THE
002000*          FIRST STOP CODON - THE STOP CODON ITSELF IS NEVER
002100*          EMITTED AS A RESIDUE.
002200*
002300*          A SEQUENCE THAT YIELDS ZERO RESIDUES (OPENS ON A STOP
002400*          CODON, OR IS SHORTER THAN ONE FULL CODON) IS REPORTED
002500*          AS AN ERROR AND SEQ-AA-ANALYSED STAYS 'N'.
002600*
002700******************************************************************
002800*
002900*          MASTER FILE (I-O)       -   DDS0002.DNASEQ.MASTER
003000*          OUTPUT REPORT           -   DDS0002.DNASEQ.AARPT
003100*          DUMP FILE               -   SYSOUT
003200*
003300******************************************************************
003400*  CHANGE LOG                                                     *
003500*  DATE       PGMR   REQUEST    DESCRIPTION                       *
003600*  ---------  -----  ---------  --------------------------------  *
003700*  02/14/90   JS     DNA-0007   ORIGINAL PROGRAM.                  *
003800*  03/02/90   JS     DNA-0008   ADDED PROPERTY-CLASS COMPOSITION   *
003900*                               BREAKDOWN.                         *
004000*  07/19/93   TGD    DNA-0016   ADDED THE TOP-3 RESIDUE-FREQUENCY  *
004100*                               LINES TO THE REPORT.               *
004200*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
004300*                               THIS RECORD.  NO CHANGE REQUIRED.  *
004400*  08/19/02   LPH    DNA-0026   SKIP RECORDS ALREADY FLAGGED       *
004500*                               SEQ-AA-ANALYSED = 'Y' SO RERUNS    *
004600*                               OF THIS STEP ARE IDEMPOTENT.       *
004700*  05/03/07   CMB    DNA-0033   NO FUNCTIONAL CHANGE - REALIGNED   *
004800*                               COMMENTS FOR THE 07 STANDARDS      *
004900*                               REVIEW.                            *
005000*  11/14/08   RMB    DNA-0034   A CHAIN OF 22+ RESIDUES OVERRAN    *
005100*                               THE 85-BYTE HEADER CHAIN FIELD     *
005200*                               AND WAS TRUNCATED - ADDED A        *
005300*                               CONTINUATION LINE SO THE FULL      *
005400*                               CHAIN ALWAYS PRINTS.               *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT MSTRFILE
007000     ASSIGN TO UT-S-MSTRFILE
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MSTRFILE-STATUS.
007300
007400     SELECT AARPT
007500     ASSIGN TO UT-S-AARPT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** THE SEQUENCE MASTER, OPENED I-O SO EACH RECORD CAN BE
009000****** REWRITTEN IN PLACE ONCE TRANSLATION SUCCEEDS
009100 FD  MSTRFILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MSTRFILE-REC.
009600 01  MSTRFILE-REC.
009700     COPY SEQREC.
009800
009900****** ONE HEADER LINE PER SEQUENCE, FOLLOWED BY ITS COMPOSITION
010000****** LINES AND ITS TOP-3 RESIDUE LINES (OR ONE ERROR LINE)
010100 FD  AARPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS AARPT-REC.
010700 01  AARPT-REC  PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000
011100 01  FILE-STATUS-CODES.
011200     05  MSTRFILE-STATUS         PIC X(2).
011300         88  NO-MORE-MSTR            VALUE "10".
011400     05  OFCODE                  PIC X(2).
011500         88  CODE-WRITE    VALUE SPACES.
011600     05  FILLER                  PIC X(02).
011700
011800 01  WS-AARPT-HEADER.
011900     05  RPT-ID-O                PIC ZZZZ9.
012000     05  FILLER                  PIC X(3)  VALUE SPACES.
012100     05  RPT-LABEL-O             PIC X(30).
012200     05  FILLER                  PIC X(3)  VALUE SPACES.
012300     05  RPT-RESCNT-O            PIC ZZ9.
012400     05  FILLER                  PIC X(3)  VALUE SPACES.
012500     05  RPT-CHAIN-O             PIC X(85).
012600
012700****** A CHAIN RUNNING PAST 85 BYTES (22+ RESIDUES BEFORE A STOP
012800****** CODON) WRAPS ONTO THIS LINE - SEE 705-WRITE-CHAIN-CONT-LINE
012900 01  WS-AARPT-CHAIN-CONT.
013000     05  FILLER                  PIC X(8)  VALUE SPACES.
013100     05  RPT-CHAIN-CONT-LIT      PIC X(12) VALUE "CHAIN CONT- ".
013200     05  RPT-CHAIN-CONT-O        PIC X(75).
013300     05  FILLER                  PIC X(37) VALUE SPACES.
013400
013500 01  WS-AARPT-ERR.
013600     05  RPT-ERR-ID-O            PIC X(8).
013700     05  FILLER                  PIC X(2)  VALUE SPACES.
013800     05  RPT-ERR-LABEL-O         PIC X(30).
013900     05  FILLER                  PIC X(2)  VALUE SPACES.
014000     05  RPT-ERR-STATUS-O        PIC X(40).
014100     05  FILLER                  PIC X(50) VALUE SPACES.
014200
014300 01  WS-AARPT-COMP.
014400     05  FILLER                  PIC X(8)  VALUE SPACES.
014500     05  RPT-COMP-NAME-O         PIC X(20).
014600     05  FILLER                  PIC X(3)  VALUE SPACES.
014700     05  RPT-COMP-COUNT-O        PIC ZZ9.
014800     05  FILLER                  PIC X(98) VALUE SPACES.
014900
015000 01  WS-AARPT-TOP3.
015100     05  FILLER                  PIC X(8)  VALUE SPACES.
015200     05  RPT-TOP-LIT             PIC X(6)  VALUE "TOP - ".
015300     05  RPT-TOP-RESIDUE-O       PIC X(3).
015400     05  FILLER                  PIC X(3)  VALUE SPACES.
015500     05  RPT-TOP-PCT-O           PIC ZZ9.99.
015600     05  FILLER                  PIC X(106) VALUE SPACES.
015700
015800****** THE 5 PROPERTY-CLASS COMPOSITION COUNTERS, ONE ENTRY PER
015900****** CLASS, IN PROP-NAME-TAB ORDER - N, P, K, E, U
016000 01  WS-CLASS-STATS.
016100     05  WS-CLASS-ENTRY OCCURS 5 TIMES
016200                         INDEXED BY WS-CLASS-IDX.
016300         10  WS-CLASS-CODE       PIC X(1).
016400         10  WS-CLASS-NAME       PIC X(20).
016500         10  WS-CLASS-COUNT      PIC 9(3) COMP.
016600         10  WS-CLASS-SELECTED   PIC X(1).
016700             88  CLASS-SELECTED      VALUE "Y".
016800         10  FILLER              PIC X(05).
016900
017000****** THE DISTINCT-RESIDUE FREQUENCY TABLE, BUILT IN THE ORDER
017100****** EACH RESIDUE IS FIRST ENCOUNTERED DURING TRANSLATION -
017200****** UP TO 20 POSSIBLE RESIDUES IN THE STANDARD GENETIC CODE
017300 01  WS-RESIDUE-STATS.
017400     05  WS-DISTINCT-COUNT       PIC 9(2) COMP VALUE ZERO.
017500     05  WS-RESIDUE-ENTRY OCCURS 20 TIMES
017600                         INDEXED BY WS-RES-IDX.
017700         10  WS-RES-CODE         PIC X(3).
017800         10  WS-RES-COUNT        PIC 9(3) COMP.
017900         10  WS-RES-PCT          PIC 9(3)V9(2).
018000         10  WS-RES-SELECTED     PIC X(1).
018100             88  RESIDUE-SELECTED    VALUE "Y".
018200         10  FILLER              PIC X(05).
018300
018400****** THE TOP-3 SLOTS FILLED BY THE RANKING PARAGRAPHS
018500 01  WS-TOP3-TABLE.
018600     05  WS-TOP3-FILLED          PIC 9(1) COMP VALUE ZERO.
018700     05  WS-TOP3-ENTRY OCCURS 3 TIMES
018800                         INDEXED BY WS-RANK-SUB.
018900         10  WS-TOP3-RESIDUE     PIC X(3).
019000         10  WS-TOP3-PCT         PIC 9(3)V9(2).
019100         10  FILLER              PIC X(05).
019200
019300 01  CODONLK-LINKAGE-FIELDS.
019400     05  LK-CODON                PIC X(3).
019500     05  LK-RESIDUE-CODE         PIC X(3).
019600     05  LK-STOP-SW              PIC X(1).
019700         88  LK-IS-STOP-CODON        VALUE "Y".
019800
019900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020000     05  RECORDS-READ            PIC 9(7) COMP.
020100     05  RECORDS-TRANSLATED      PIC 9(7) COMP.
020200     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
020300     05  RECORDS-SKIPPED         PIC 9(7) COMP.
020400     05  WS-CODON-SUB            PIC 9(2) COMP.
020500     05  WS-CODON-LIMIT          PIC 9(2) COMP.
020600     05  WS-RESIDUE-COUNT        PIC 9(3) COMP.
020700     05  WS-CHAIN-PTR            PIC 9(3) COMP.
020800     05  WS-PROP-SUB             PIC 9(2) COMP.
020900     05  WS-FOUND-CLASS-CODE     PIC X(1).
021000     05  WS-BEST-COUNT           PIC 9(3) COMP.
021100     05  WS-BEST-IDX             PIC 9(2) COMP.
021200     05  FILLER                  PIC X(10).
021300
021400 01  WS-CHAIN-TEXT                PIC X(160).
021500
021600 01  FLAGS-AND-SWITCHES.
021700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021800         88  NO-MORE-DATA            VALUE "N".
021900     05  STOP-FOUND-SW           PIC X(01) VALUE "N".
022000         88  STOP-FOUND              VALUE "Y".
022100     05  CLASS-FOUND-SW          PIC X(01) VALUE "N".
022200         88  CLASS-FOUND             VALUE "Y".
022300     05  RESIDUE-FOUND-SW        PIC X(01) VALUE "N".
022400         88  RESIDUE-FOUND           VALUE "Y".
022500     05  FILLER                  PIC X(05).
022600
022700 COPY ABNDWORK.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200             UNTIL NO-MORE-DATA.
023300     PERFORM 999-CLEANUP THRU 999-EXIT.
023400     MOVE +0 TO RETURN-CODE.
023500     GOBACK.
023600
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB AATRNSL ********".
024000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
024300 000-EXIT.
024400     EXIT.
024500
024600 100-MAINLINE.                                                    DNA-0026
024700     MOVE "100-MAINLINE" TO PARA-NAME.
024800     IF AA-ANALYSED-YES IN MSTRFILE-REC
024900         ADD +1 TO RECORDS-SKIPPED
025000         GO TO 100-READ-NEXT.
025100
025200     PERFORM 200-SETUP-TRANSLATION THRU 200-EXIT.
025300     PERFORM 300-TRANSLATE-SEQUENCE THRU 300-EXIT.
025400
025500     IF WS-RESIDUE-COUNT = ZERO
025600         ADD +1 TO RECORDS-IN-ERROR
025700         PERFORM 750-WRITE-ERROR-LINE THRU 750-EXIT
025800         GO TO 100-READ-NEXT.
025900
026000     PERFORM 400-CALC-PERCENTAGES THRU 400-EXIT.
026100     PERFORM 600-RANK-TOP-3 THRU 600-EXIT.
026200     PERFORM 450-APPLY-UPDATE THRU 450-EXIT.
026300     ADD +1 TO RECORDS-TRANSLATED.
026400     PERFORM 700-WRITE-HEADER-LINE THRU 700-EXIT.
026500     PERFORM 705-WRITE-CHAIN-CONT-LINE THRU 705-EXIT.
026600     PERFORM 720-WRITE-COMP-LINES THRU 720-EXIT.
026700     PERFORM 740-WRITE-TOP3-LINES THRU 740-EXIT.
026800
026900 100-READ-NEXT.
027000     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300
027400 200-SETUP-TRANSLATION.
027500     MOVE "200-SETUP-TRANSLATION" TO PARA-NAME.
027600     MOVE ZERO TO WS-RESIDUE-COUNT, WS-DISTINCT-COUNT.
027700     MOVE SPACES TO WS-CHAIN-TEXT.
027800     MOVE 1 TO WS-CHAIN-PTR.
027900     MOVE "N" TO STOP-FOUND-SW.
028000     MOVE "N" TO WS-CLASS-CODE(1).
028100     MOVE "NONPOLAR"             TO WS-CLASS-NAME(1).
028200     MOVE "P" TO WS-CLASS-CODE(2).
028300     MOVE "POLAR"                TO WS-CLASS-NAME(2).
028400     MOVE "K" TO WS-CLASS-CODE(3).
028500     MOVE "POSITIVELY CHARGED"   TO WS-CLASS-NAME(3).
028600     MOVE "E" TO WS-CLASS-CODE(4).
028700     MOVE "NEGATIVELY CHARGED"   TO WS-CLASS-NAME(4).
028800     MOVE "U" TO WS-CLASS-CODE(5).
028900     MOVE "UNKNOWN"              TO WS-CLASS-NAME(5).
029000     PERFORM 210-CLEAR-ONE-CLASS THRU 210-EXIT
029100             VARYING WS-CLASS-IDX FROM 1 BY 1
029200             UNTIL WS-CLASS-IDX > 5.
029300     COMPUTE WS-CODON-LIMIT = SEQ-LENGTH IN MSTRFILE-REC / 3.
029400 200-EXIT.
029500     EXIT.
029600
029700 210-CLEAR-ONE-CLASS.
029800     MOVE ZERO TO WS-CLASS-COUNT(WS-CLASS-IDX).
029900     MOVE "N" TO WS-CLASS-SELECTED(WS-CLASS-IDX).
030000 210-EXIT.
030100     EXIT.
030200
030300 300-TRANSLATE-SEQUENCE.
030400     MOVE "300-TRANSLATE-SEQUENCE" TO PARA-NAME.
030500     PERFORM 310-TRANSLATE-ONE-CODON THRU 310-EXIT
030600             VARYING WS-CODON-SUB FROM 1 BY 1
030700             UNTIL WS-CODON-SUB > WS-CODON-LIMIT
030800                OR STOP-FOUND.
030900 300-EXIT.
031000     EXIT.
031100
031200 310-TRANSLATE-ONE-CODON.
031300     MOVE SEQ-CODON(WS-CODON-SUB) IN MSTRFILE-REC TO LK-CODON.
031400     CALL "CODONLK" USING LK-CODON, LK-RESIDUE-CODE, LK-STOP-SW.
031500     IF LK-IS-STOP-CODON
031600         MOVE "Y" TO STOP-FOUND-SW
031700         GO TO 310-EXIT.
031800     PERFORM 320-APPEND-RESIDUE THRU 320-EXIT.
031900     PERFORM 330-CLASSIFY-RESIDUE THRU 330-EXIT.
032000     PERFORM 350-TALLY-DISTINCT-RESIDUE THRU 350-EXIT.
032100 310-EXIT.
032200     EXIT.
032300
032400 320-APPEND-RESIDUE.
032500     ADD +1 TO WS-RESIDUE-COUNT.
032600     IF WS-RESIDUE-COUNT = 1
032700         STRING LK-RESIDUE-CODE DELIMITED BY SIZE
032800                INTO WS-CHAIN-TEXT
032900                WITH POINTER WS-CHAIN-PTR
033000         GO TO 320-EXIT.
033100     STRING "-" DELIMITED BY SIZE
033200            LK-RESIDUE-CODE DELIMITED BY SIZE
033300            INTO WS-CHAIN-TEXT
033400            WITH POINTER WS-CHAIN-PTR.
033500 320-EXIT.
033600     EXIT.
033700
033800 330-CLASSIFY-RESIDUE.                                            DNA-0008
033900     MOVE "U" TO WS-FOUND-CLASS-CODE.
034000     MOVE "N" TO CLASS-FOUND-SW.
034100     PERFORM 335-SEARCH-ONE-PROP THRU 335-EXIT
034200             VARYING WS-PROP-SUB FROM 1 BY 1
034300             UNTIL WS-PROP-SUB > 20
034400                OR CLASS-FOUND.
034500     PERFORM 340-BUMP-CLASS-COUNT THRU 340-EXIT
034600             VARYING WS-CLASS-IDX FROM 1 BY 1
034700             UNTIL WS-CLASS-IDX > 5.
034800 330-EXIT.
034900     EXIT.
035000
035100 335-SEARCH-ONE-PROP.
035200     IF PROP-TAB-RESIDUE(WS-PROP-SUB) = LK-RESIDUE-CODE
035300         MOVE PROP-TAB-CLASS-CODE(WS-PROP-SUB) TO
035400              WS-FOUND-CLASS-CODE
035500         MOVE "Y" TO CLASS-FOUND-SW.
035600 335-EXIT.
035700     EXIT.
035800
035900 340-BUMP-CLASS-COUNT.
036000     IF WS-CLASS-CODE(WS-CLASS-IDX) = WS-FOUND-CLASS-CODE
036100         ADD 1 TO WS-CLASS-COUNT(WS-CLASS-IDX).
036200 340-EXIT.
036300     EXIT.
036400
036500 350-TALLY-DISTINCT-RESIDUE.
036600     MOVE "N" TO RESIDUE-FOUND-SW.
036700     IF WS-DISTINCT-COUNT = ZERO
036800         GO TO 350-ADD-NEW.
036900     PERFORM 355-SEARCH-DISTINCT-RESIDUE THRU 355-EXIT
037000             VARYING WS-RES-IDX FROM 1 BY 1
037100             UNTIL WS-RES-IDX > WS-DISTINCT-COUNT
037200                OR RESIDUE-FOUND.
037300     IF RESIDUE-FOUND
037400         GO TO 350-EXIT.
037500 350-ADD-NEW.
037600     ADD 1 TO WS-DISTINCT-COUNT.
037700     MOVE LK-RESIDUE-CODE TO WS-RES-CODE(WS-DISTINCT-COUNT).
037800     MOVE 1 TO WS-RES-COUNT(WS-DISTINCT-COUNT).
037900     MOVE "N" TO WS-RES-SELECTED(WS-DISTINCT-COUNT).
038000 350-EXIT.
038100     EXIT.
038200
038300 355-SEARCH-DISTINCT-RESIDUE.
038400     IF WS-RES-CODE(WS-RES-IDX) = LK-RESIDUE-CODE
038500         ADD 1 TO WS-RES-COUNT(WS-RES-IDX)
038600         MOVE "Y" TO RESIDUE-FOUND-SW.
038700 355-EXIT.
038800     EXIT.
038900
039000 400-CALC-PERCENTAGES.
039100     MOVE "400-CALC-PERCENTAGES" TO PARA-NAME.
039200     PERFORM 410-CALC-ONE-PCT THRU 410-EXIT
039300             VARYING WS-RES-IDX FROM 1 BY 1
039400             UNTIL WS-RES-IDX > WS-DISTINCT-COUNT.
039500 400-EXIT.
039600     EXIT.
039700
039800 410-CALC-ONE-PCT.
039900     COMPUTE WS-RES-PCT(WS-RES-IDX) ROUNDED =
040000             WS-RES-COUNT(WS-RES-IDX) * 100 / WS-RESIDUE-COUNT.
040100 410-EXIT.
040200     EXIT.
040300
040400 450-APPLY-UPDATE.
040500     MOVE "450-APPLY-UPDATE" TO PARA-NAME.
040600     MOVE WS-RESIDUE-COUNT TO SEQ-RESIDUE-CNT IN MSTRFILE-REC.
040700     MOVE "Y" TO SEQ-AA-ANALYSED IN MSTRFILE-REC.
040800     REWRITE MSTRFILE-REC.
040900     IF MSTRFILE-STATUS NOT = "00"
041000         MOVE "** PROBLEM REWRITING SEQUENCE MASTER" TO
041100              ABEND-REASON
041200         MOVE MSTRFILE-STATUS TO EXPECTED-VAL
041300         MOVE SEQ-ID-ALPHA IN MSTRFILE-REC TO ACTUAL-VAL
041400         GO TO 1000-ABEND-RTN.
041500 450-EXIT.
041600     EXIT.
041700
041800****** RANK THE 3 HIGHEST-PERCENTAGE DISTINCT RESIDUES - TIES GO
041900****** TO WHICHEVER RESIDUE WAS FIRST ENCOUNTERED, BECAUSE THE
042000****** SELECTION BELOW ONLY REPLACES THE CANDIDATE ON A STRICTLY
042100****** HIGHER COUNT AND THE TABLE IS ALREADY IN FIRST-SEEN ORDER
042200 600-RANK-TOP-3.                                                  DNA-0016
042300     MOVE "600-RANK-TOP-3" TO PARA-NAME.
042400     IF WS-DISTINCT-COUNT < 3
042500         MOVE WS-DISTINCT-COUNT TO WS-TOP3-FILLED
042600     ELSE
042700         MOVE 3 TO WS-TOP3-FILLED.
042800     IF WS-TOP3-FILLED = ZERO
042900         GO TO 600-EXIT.
043000     PERFORM 610-SELECT-ONE-RANK THRU 610-EXIT
043100             VARYING WS-RANK-SUB FROM 1 BY 1
043200             UNTIL WS-RANK-SUB > WS-TOP3-FILLED.
043300 600-EXIT.
043400     EXIT.
043500
043600 610-SELECT-ONE-RANK.
043700     MOVE ZERO TO WS-BEST-IDX, WS-BEST-COUNT.
043800     PERFORM 620-CHECK-ONE-CLASS THRU 620-EXIT
043900             VARYING WS-RES-IDX FROM 1 BY 1
044000             UNTIL WS-RES-IDX > WS-DISTINCT-COUNT.
044100     MOVE WS-RES-CODE(WS-BEST-IDX) TO WS-TOP3-RESIDUE(WS-RANK-SUB).
044200     MOVE WS-RES-PCT(WS-BEST-IDX)  TO WS-TOP3-PCT(WS-RANK-SUB).
044300     MOVE "Y" TO WS-RES-SELECTED(WS-BEST-IDX).
044400 610-EXIT.
044500     EXIT.
044600
044700 620-CHECK-ONE-CLASS.
044800     IF RESIDUE-SELECTED(WS-RES-IDX)
044900         GO TO 620-EXIT.
045000     IF WS-BEST-IDX = ZERO
045100         MOVE WS-RES-IDX TO WS-BEST-IDX
045200         MOVE WS-RES-COUNT(WS-RES-IDX) TO WS-BEST-COUNT
045300         GO TO 620-EXIT.
045400     IF WS-RES-COUNT(WS-RES-IDX) > WS-BEST-COUNT
045500         MOVE WS-RES-IDX TO WS-BEST-IDX
045600         MOVE WS-RES-COUNT(WS-RES-IDX) TO WS-BEST-COUNT.
045700 620-EXIT.
045800     EXIT.
045900
046000 700-WRITE-HEADER-LINE.
046100     MOVE "700-WRITE-HEADER-LINE" TO PARA-NAME.
046200     INITIALIZE WS-AARPT-HEADER.
046300     MOVE SEQ-ID IN MSTRFILE-REC    TO RPT-ID-O.
046400     MOVE SEQ-LABEL IN MSTRFILE-REC TO RPT-LABEL-O.
046500     MOVE WS-RESIDUE-COUNT          TO RPT-RESCNT-O.
046600     MOVE WS-CHAIN-TEXT             TO RPT-CHAIN-O.
046700     WRITE AARPT-REC FROM WS-AARPT-HEADER.
046800 700-EXIT.
046900     EXIT.
047000
047100****** A CHAIN OF 22+ RESIDUES RUNS PAST THE 85-BYTE HEADER FIELD -
047200****** THIS WRAPS THE OVERFLOW ONTO ITS OWN LINE SO NO PART OF THE
047300****** CHAIN IS DROPPED.
047400 705-WRITE-CHAIN-CONT-LINE.                                       DNA-0034
047500     MOVE "705-WRITE-CHAIN-CONT-LINE" TO PARA-NAME.
047600     IF WS-CHAIN-PTR NOT > 86
047700         GO TO 705-EXIT.
047800     INITIALIZE WS-AARPT-CHAIN-CONT.
047900     MOVE WS-CHAIN-TEXT(86:75)       TO RPT-CHAIN-CONT-O.
048000     WRITE AARPT-REC FROM WS-AARPT-CHAIN-CONT.
048100 705-EXIT.
048200     EXIT.
048300
048400 720-WRITE-COMP-LINES.
048500     MOVE "720-WRITE-COMP-LINES" TO PARA-NAME.
048600     PERFORM 725-WRITE-ONE-COMP-LINE THRU 725-EXIT
048700             VARYING WS-CLASS-IDX FROM 1 BY 1
048800             UNTIL WS-CLASS-IDX > 5.
048900 720-EXIT.
049000     EXIT.
049100
049200 725-WRITE-ONE-COMP-LINE.
049300     INITIALIZE WS-AARPT-COMP.
049400     MOVE WS-CLASS-NAME(WS-CLASS-IDX)  TO RPT-COMP-NAME-O.
049500     MOVE WS-CLASS-COUNT(WS-CLASS-IDX) TO RPT-COMP-COUNT-O.
049600     WRITE AARPT-REC FROM WS-AARPT-COMP.
049700 725-EXIT.
049800     EXIT.
049900
050000 740-WRITE-TOP3-LINES.
050100     MOVE "740-WRITE-TOP3-LINES" TO PARA-NAME.
050200     IF WS-TOP3-FILLED = ZERO
050300         GO TO 740-EXIT.
050400     PERFORM 745-WRITE-ONE-TOP3-LINE THRU 745-EXIT
050500             VARYING WS-RANK-SUB FROM 1 BY 1
050600             UNTIL WS-RANK-SUB > WS-TOP3-FILLED.
050700 740-EXIT.
050800     EXIT.
050900
051000 745-WRITE-ONE-TOP3-LINE.
051100     INITIALIZE WS-AARPT-TOP3.
051200     MOVE "TOP - "                     TO RPT-TOP-LIT.
051300     MOVE WS-TOP3-RESIDUE(WS-RANK-SUB) TO RPT-TOP-RESIDUE-O.
051400     MOVE WS-TOP3-PCT(WS-RANK-SUB)     TO RPT-TOP-PCT-O.
051500     WRITE AARPT-REC FROM WS-AARPT-TOP3.
051600 745-EXIT.
051700     EXIT.
051800
051900 750-WRITE-ERROR-LINE.
052000     MOVE "750-WRITE-ERROR-LINE" TO PARA-NAME.
052100     INITIALIZE WS-AARPT-ERR.
052200     MOVE "REJECTED" TO RPT-ERR-ID-O.
052300     MOVE SEQ-LABEL IN MSTRFILE-REC TO RPT-ERR-LABEL-O.
052400     MOVE "*** TRANSLATION YIELDED NO RESIDUES" TO
052500          RPT-ERR-STATUS-O.
052600     WRITE AARPT-REC FROM WS-AARPT-ERR.
052700 750-EXIT.
052800     EXIT.
052900
053000 800-OPEN-FILES.
053100     MOVE "800-OPEN-FILES" TO PARA-NAME.
053200     OPEN I-O MSTRFILE.
053300     OPEN OUTPUT AARPT, SYSOUT.
053400 800-EXIT.
053500     EXIT.
053600
053700 850-CLOSE-FILES.
053800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053900     CLOSE MSTRFILE, AARPT, SYSOUT.
054000 850-EXIT.
054100     EXIT.
054200
054300 900-READ-MSTRFILE.
054400     READ MSTRFILE
054500         AT END MOVE "N" TO MORE-DATA-SW
054600         GO TO 900-EXIT
054700     END-READ.
054800     ADD +1 TO RECORDS-READ.
054900 900-EXIT.
055000     EXIT.
055100
055200 999-CLEANUP.
055300     MOVE "999-CLEANUP" TO PARA-NAME.
055400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055500     DISPLAY "** MASTER RECORDS READ     **".
055600     DISPLAY  RECORDS-READ.
055700     DISPLAY "** RECORDS TRANSLATED      **".
055800     DISPLAY  RECORDS-TRANSLATED.
055900     DISPLAY "** RECORDS IN ERROR        **".
056000     DISPLAY  RECORDS-IN-ERROR.
056100     DISPLAY "** RECORDS ALREADY DONE    **".
056200     DISPLAY  RECORDS-SKIPPED.
056300     DISPLAY "******** NORMAL END OF JOB AATRNSL ********".
056400 999-EXIT.
056500     EXIT.
056600
056700 1000-ABEND-RTN.
056800     WRITE SYSOUT-REC FROM ABEND-REC.
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "*** ABNORMAL END OF JOB - AATRNSL ***" UPON CONSOLE.
057100     DIVIDE ZERO-VAL INTO ONE-VAL.
