000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NUCANLYZ.                                           DNA-0004
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/02/89.
000600 DATE-COMPILED. 09/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS THE SEQUENCE MASTER AND COMPUTES
001300*          THE NUCLEOTIDE STATISTICS FOR EVERY RECORD NOT YET
001400*          ANALYSED - LENGTH AND GC-CONTENT.
001500*
001600*          UNLIKE SEQINTAK, THIS STEP DOES NOT CHANGE THE NUMBER
001700*          OF RECORDS ON THE MASTER, SO IT OPENS THE MASTER I-O
001800*          AND REWRITES EACH RECORD IN PLACE AFTER IT HAS BEEN
001900*          READ - NO NEW GENERATION NEEDS TO BE BUILT WHEN EVERY
002000*          RECORD STAYS ON THE FILE, JUST UPDATED, SO A PLAIN
002100*          REWRITE IN PLACE IS CHEAPER THAN AN OLD-MASTER/NEW-
002150*          MASTER PASS.
002200*
002300******************************************************************
002400*
002500*          MASTER FILE (I-O)       -   DDS0002.DNASEQ.MASTER
002600*          OUTPUT REPORT           -   DDS0002.DNASEQ.NUCRPT
002700*          DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000*  CHANGE LOG                                                     *
003100*  DATE       PGMR   REQUEST    DESCRIPTION                       *
003200*  ---------  -----  ---------  --------------------------------  *
003300*  09/02/89   JS     DNA-0004   ORIGINAL PROGRAM - ADAPTED FROM    *
003400*                               THE PATIENT DAILY CHARGES UPDATE.  *
003500*  02/03/91   RMC    DNA-0009   CALL OUT TO GCCALC RATHER THAN     *
003600*                               COMPUTE THE RATIO IN-LINE, SO THE  *
003700*                               FORMULA IS SHARED WITH ANY FUTURE  *
003800*                               ON-LINE RE-ANALYSE FUNCTION.       *
003900*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
004000*                               THIS RECORD.  NO CHANGE REQUIRED.  *
004100*  08/19/02   LPH    DNA-0026   SKIP RECORDS ALREADY FLAGGED       *
004200*                               SEQ-NUC-ANALYSED = 'Y' SO RERUNS   *
004300*                               OF THIS STEP ARE IDEMPOTENT.       *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT MSTRFILE
005900     ASSIGN TO UT-S-MSTRFILE
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS MSTRFILE-STATUS.
006200
006300     SELECT NUCRPT
006400     ASSIGN TO UT-S-NUCRPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** THE SEQUENCE MASTER, OPENED I-O SO EACH RECORD CAN BE
007900****** REWRITTEN IN PLACE IMMEDIATELY AFTER IT IS READ
008000 FD  MSTRFILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS MSTRFILE-REC.
008500 01  MSTRFILE-REC.
008600     COPY SEQREC.
008700
008800****** ONE LINE PER SEQUENCE - ID, LABEL, LENGTH, GC-CONTENT
008900 FD  NUCRPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS NUCRPT-REC.
009500 01  NUCRPT-REC  PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  MSTRFILE-STATUS         PIC X(2).
010100         88  NO-MORE-MSTR            VALUE "10".
010200     05  OFCODE                  PIC X(2).
010300         88  CODE-WRITE    VALUE SPACES.
010350     05  FILLER                  PIC X(02).
010400
010500 01  WS-NUCRPT-DETAIL.
010600     05  RPT-ID-O                PIC ZZZZ9.
010700     05  FILLER                  PIC X(3)  VALUE SPACES.
010800     05  RPT-LABEL-O             PIC X(30).
010900     05  FILLER                  PIC X(3)  VALUE SPACES.
011000     05  RPT-LENGTH-O            PIC ZZ9.
011100     05  FILLER                  PIC X(3)  VALUE SPACES.
011200     05  RPT-GC-CONTENT-O        PIC 9.9999.
011300     05  FILLER                  PIC X(79) VALUE SPACES.
011400
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05  RECORDS-READ            PIC 9(7) COMP.
011700     05  RECORDS-ANALYSED        PIC 9(7) COMP.
011800     05  RECORDS-SKIPPED         PIC 9(7) COMP.
011850     05  FILLER                  PIC X(10).
011900
012000 01  GCCALC-LINKAGE-FIELDS.
012100     05  LK-SEQ-BASES            PIC X(120).
012200     05  LK-SEQ-LENGTH           PIC 9(3).
012300     05  LK-SEQ-GC-CONTENT       PIC 9V9(4).
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012700         88  NO-MORE-DATA            VALUE "N".
012750     05  FILLER                  PIC X(05).
012800
012900 COPY ABNDWORK.
013000
013100 PROCEDURE DIVISION.
013200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013300     PERFORM 100-MAINLINE THRU 100-EXIT
013400             UNTIL NO-MORE-DATA.
013500     PERFORM 999-CLEANUP THRU 999-EXIT.
013600     MOVE +0 TO RETURN-CODE.
013700     GOBACK.
013800
013900 000-HOUSEKEEPING.
014000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014100     DISPLAY "******** BEGIN JOB NUCANLYZ ********".
014200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014400     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
014500 000-EXIT.
014600     EXIT.
014700
014800 100-MAINLINE.                                                    DNA-0026
014900     MOVE "100-MAINLINE" TO PARA-NAME.
015000     IF NUC-ANALYSED-YES IN MSTRFILE-REC
015100         ADD +1 TO RECORDS-SKIPPED
015200     ELSE
015300         PERFORM 200-CALCULATE-NUC-STATS THRU 200-EXIT
015400         PERFORM 400-APPLY-UPDATE THRU 400-EXIT
015500         ADD +1 TO RECORDS-ANALYSED
015600         PERFORM 700-WRITE-NUCRPT THRU 700-EXIT.
015700
015800     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
015900 100-EXIT.
016000     EXIT.
016100
016200 200-CALCULATE-NUC-STATS.                                         DNA-0009
016300     MOVE "200-CALCULATE-NUC-STATS" TO PARA-NAME.
016400     MOVE SEQ-BASES IN MSTRFILE-REC TO LK-SEQ-BASES.
016500     CALL "GCCALC" USING LK-SEQ-BASES, LK-SEQ-LENGTH,
016600                          LK-SEQ-GC-CONTENT.
016700     MOVE LK-SEQ-LENGTH     TO SEQ-LENGTH IN MSTRFILE-REC.
016800     MOVE LK-SEQ-GC-CONTENT TO SEQ-GC-CONTENT IN MSTRFILE-REC.
016900     MOVE "Y" TO SEQ-NUC-ANALYSED IN MSTRFILE-REC.
017000 200-EXIT.
017100     EXIT.
017200
017300 400-APPLY-UPDATE.
017400     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
017500     REWRITE MSTRFILE-REC.
017600     IF MSTRFILE-STATUS NOT = "00"
017700         MOVE "** PROBLEM REWRITING SEQUENCE MASTER" TO
017800              ABEND-REASON
017900         MOVE MSTRFILE-STATUS TO EXPECTED-VAL
018000         MOVE SEQ-ID-ALPHA IN MSTRFILE-REC TO ACTUAL-VAL
018100         GO TO 1000-ABEND-RTN.
018200 400-EXIT.
018300     EXIT.
018400
018500 700-WRITE-NUCRPT.
018600     MOVE "700-WRITE-NUCRPT" TO PARA-NAME.
018700     INITIALIZE WS-NUCRPT-DETAIL.
018800     MOVE SEQ-ID IN MSTRFILE-REC     TO RPT-ID-O.
018900     MOVE SEQ-LABEL IN MSTRFILE-REC  TO RPT-LABEL-O.
019000     MOVE SEQ-LENGTH IN MSTRFILE-REC TO RPT-LENGTH-O.
019100     MOVE SEQ-GC-CONTENT IN MSTRFILE-REC TO RPT-GC-CONTENT-O.
019200     WRITE NUCRPT-REC FROM WS-NUCRPT-DETAIL.
019300 700-EXIT.
019400     EXIT.
019500
019600 800-OPEN-FILES.
019700     MOVE "800-OPEN-FILES" TO PARA-NAME.
019800     OPEN I-O MSTRFILE.
019900     OPEN OUTPUT NUCRPT, SYSOUT.
020000 800-EXIT.
020100     EXIT.
020200
020300 850-CLOSE-FILES.
020400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
020500     CLOSE MSTRFILE, NUCRPT, SYSOUT.
020600 850-EXIT.
020700     EXIT.
020800
020900 900-READ-MSTRFILE.
021000     READ MSTRFILE
021100         AT END MOVE "N" TO MORE-DATA-SW
021200         GO TO 900-EXIT
021300     END-READ.
021400     ADD +1 TO RECORDS-READ.
021500 900-EXIT.
021600     EXIT.
021700
021800 999-CLEANUP.
021900     MOVE "999-CLEANUP" TO PARA-NAME.
022000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022100     DISPLAY "** MASTER RECORDS READ     **".
022200     DISPLAY  RECORDS-READ.
022300     DISPLAY "** RECORDS ANALYSED        **".
022400     DISPLAY  RECORDS-ANALYSED.
022500     DISPLAY "** RECORDS ALREADY DONE    **".
022600     DISPLAY  RECORDS-SKIPPED.
022700     DISPLAY "******** NORMAL END OF JOB NUCANLYZ ********".
022800 999-EXIT.
022900     EXIT.
023000
023100 1000-ABEND-RTN.
023200     WRITE SYSOUT-REC FROM ABEND-REC.
023300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023400     DISPLAY "*** ABNORMAL END OF JOB - NUCANLYZ ***" UPON CONSOLE.
023500     DIVIDE ZERO-VAL INTO ONE-VAL.
