000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CODONLK.                                            DNA-0007
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/90.
000700 DATE-COMPILED. 02/14/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM - GIVEN ONE 3-CHARACTER DNA CODON,
001400*          RETURNS THE 3-LETTER RESIDUE CODE FROM THE STANDARD
001500*          GENETIC CODE TABLE (CODONTAB), AND A SWITCH TELLING
001600*          THE CALLER WHETHER THE CODON WAS A STOP CODON.
001700*
001800*          AN UNRECOGNISED CODON (SHOULD NEVER HAPPEN - SEQINTAK
001900*          GUARANTEES EVERY BASE IS A, T, C, OR G) COMES BACK AS
002000*          RESIDUE CODE '???' WITH THE STOP SWITCH OFF, RATHER
002100*          THAN ABENDING THIS LOW-LEVEL A LOOKUP.
002200*
002300******************************************************************
002400*  CHANGE LOG                                                     *
002500*  DATE       PGMR   REQUEST    DESCRIPTION                       *
002600*  ---------  -----  ---------  --------------------------------  *
002700*  02/14/90   JS     DNA-0007   ORIGINAL PROGRAM.                  *
002800*  07/19/93   TGD    DNA-0016   NO CODE CHANGE - REGENERATED WHEN  *
002900*                               CODONTAB PICKED UP PROP-NAME-TAB.  *
003000*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
003100*                               THIS RECORD.  NO CHANGE REQUIRED.  *
003200*  03/11/04   AK     DNA-0029   ADDED THE '???' FALLBACK AFTER A   *
003300*                               TEST DECK WITH A CORRUPTED TAPE    *
003400*                               BLOCK CAUSED AN UNCAUGHT SEARCH    *
003500*                               FAILURE IN THE TRANSLATOR STEP.    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000     COPY CODONTAB.
005100
005200 01  CODONLK-COUNTERS.
005300     05  WS-TAB-SUB              PIC 9(2) COMP.
005400     05  FILLER                  PIC X(04) VALUE SPACES.
005500
005600 01  CODONLK-COUNTERS-ALPHA REDEFINES CODONLK-COUNTERS
005700                            PIC X(06).
005800
005900 01  CODONLK-SWITCHES.
006000     05  FOUND-SW                PIC X(01) VALUE "N".
006100         88  CODON-FOUND             VALUE "Y".
006200     05  FILLER                  PIC X(05) VALUE SPACES.
006300
006400 01  CODONLK-SWITCHES-ALPHA REDEFINES CODONLK-SWITCHES
006500                            PIC X(06).
006600
006700 LINKAGE SECTION.
006800 01  LK-CODON                    PIC X(3).
006900 01  LK-RESIDUE-CODE             PIC X(3).
007000 01  LK-STOP-SW                  PIC X(1).
007100     88  LK-IS-STOP-CODON            VALUE "Y".
007200
007300 PROCEDURE DIVISION USING LK-CODON, LK-RESIDUE-CODE, LK-STOP-SW.
007400     MOVE "N" TO FOUND-SW.
007500     MOVE "N" TO LK-STOP-SW.
007600     MOVE "???" TO LK-RESIDUE-CODE.
007700
007800     PERFORM 100-SEARCH-ONE-ENTRY THRU 100-EXIT
007900             VARYING WS-TAB-SUB FROM 1 BY 1
008000             UNTIL WS-TAB-SUB > 64
008100                OR CODON-FOUND.
008200
008300     GOBACK.
008400
008500 100-SEARCH-ONE-ENTRY.
008600     IF CODON-TAB-CODON(WS-TAB-SUB) NOT = LK-CODON
008700        GO TO 100-EXIT.
008800     MOVE CODON-TAB-CODE(WS-TAB-SUB) TO LK-RESIDUE-CODE.
008900     MOVE "Y" TO FOUND-SW.
009000     IF NOT CODON-TAB-IS-STOP(WS-TAB-SUB)
009100        GO TO 100-EXIT.
009200     MOVE "Y" TO LK-STOP-SW.
009300     MOVE SPACES TO LK-RESIDUE-CODE.
009400 100-EXIT.
009500     EXIT.
