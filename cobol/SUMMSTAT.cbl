000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SUMMSTAT.                                           DNA-0008
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/90.
000600 DATE-COMPILED. 03/02/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE DNA NIGHTLY RUN -
001300*          IT SCANS THE SEQUENCE MASTER ONE TIME AND ACCUMULATES
001400*          RUN-WIDE TOTALS AND AVERAGES.  THERE ARE NO CONTROL
001500*          BREAKS WITHIN THE RUN - EVERY RECORD FALLS INTO ONE
001600*          GRAND TOTAL AT END OF FILE, SO THE REPORT LOGIC IS
001700*          A SINGLE END-OF-FILE BREAK, NOT A PAGE-BY-PAGE ONE.
001800*
001900*          AN EMPTY MASTER, OR A MASTER WITH NO NUCLEOTIDE-
002000*          ANALYSED RECORDS, IS REPORTED AS AN ERROR CONDITION -
002100*          THOSE AVERAGES HAVE NO MEANING OVER ZERO RECORDS.  A
002200*          MASTER WITH NO AMINO-ACID-ANALYSED RECORDS IS *NOT*
002300*          AN ERROR - THE AA-AVERAGE LINE IS SIMPLY LEFT BLANK.
002400*
002500******************************************************************
002600*
002700*          MASTER FILE (INPUT)     -   DDS0002.DNASEQ.MASTER
002800*          OUTPUT REPORT           -   DDS0002.DNASEQ.SUMRPT
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*  CHANGE LOG                                                     *
003300*  DATE       PGMR   REQUEST    DESCRIPTION                       *
003400*  ---------  -----  ---------  --------------------------------  *
003500*  03/02/90   JS     DNA-0008   ORIGINAL PROGRAM - ADAPTED FROM    *
003600*                               THE PATIENT DAILY SUMMARY LISTING. *
003700*  07/19/93   TGD    DNA-0016   ADDED THE AA-ANALYSED AVERAGE      *
003800*                               LINE AFTER THE TRANSLATOR STEP     *
003900*                               WENT LIVE.                         *
004000*  01/06/99   JS     Y2K-0031   Y2K REVIEW - NO DATE FIELDS ON     *
004100*                               THIS RECORD.  NO CHANGE REQUIRED.  *
004200*  08/19/02   LPH    DNA-0026   CLARIFIED THAT A MASTER WITH NO    *
004300*                               AA-ANALYSED RECORDS IS NOT AN      *
004400*                               ERROR - JUST BLANK THE AA LINE.    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     CLASS DNA-BASE-CHARS IS "A" "T" "C" "G".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT MSTRFILE
006000     ASSIGN TO UT-S-MSTRFILE
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS MSTRFILE-STATUS.
006300
006400     SELECT SUMRPT
006500     ASSIGN TO UT-S-SUMRPT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900****** THE SEQUENCE MASTER, READ ONCE, INPUT ONLY - THIS STEP
008000****** NEVER CHANGES A MASTER RECORD
008100 FD  MSTRFILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS MSTRFILE-REC.
008600 01  MSTRFILE-REC.
008700     COPY SEQREC.
008800
008900****** ONE GRAND-TOTAL BLOCK AT END OF FILE - NO INTERMEDIATE
009000****** CONTROL BREAKS
009100 FD  SUMRPT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SUMRPT-REC.
009700 01  SUMRPT-REC  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  MSTRFILE-STATUS         PIC X(2).
010300         88  NO-MORE-MSTR            VALUE "10".
010400     05  OFCODE                  PIC X(2).
010500         88  CODE-WRITE    VALUE SPACES.
010550     05  FILLER                  PIC X(02).
010600
010700****** ONE SUMMARY RECORD PER RUN - THE ACCUMULATOR GROUP THAT
010800****** BECOMES THE REPORT, KEPT SEPARATE FROM THE REPORT LINES
010900****** THEMSELVES SO THE ALPHA REDEFINES BELOW STAYS CLEAN
011000 01  WS-SUMMARY-RECORD.
011100     05  TOTAL-SEQUENCES         PIC 9(5) COMP.
011200     05  NUC-ANALYSED-COUNT      PIC 9(5) COMP.
011300     05  AA-ANALYSED-COUNT       PIC 9(5) COMP.
011400     05  SUM-GC-CONTENT          PIC 9(7)V9(4).
011500     05  SUM-NUC-LENGTH          PIC 9(9).
011600     05  SUM-AA-LENGTH           PIC 9(9).
011700     05  AVG-GC-CONTENT          PIC 9V9(4).
011800     05  AVG-NUC-LENGTH          PIC 9(3)V9(2).
011900     05  AVG-AA-LENGTH           PIC 9(3)V9(2).
012000     05  LONGEST-SEQ-LABEL       PIC X(30).
012100     05  LONGEST-SEQ-LENGTH      PIC 9(3) COMP.
012200     05  SHORTEST-SEQ-LABEL      PIC X(30).
012300     05  SHORTEST-SEQ-LENGTH     PIC 9(3) COMP.
012400     05  FILLER                  PIC X(08) VALUE SPACES.
012500
012600****** DUMP-FORMAT VIEW OF THE SUMMARY RECORD - SHOP STANDARD SO
012700****** AN ABEND DUMP CAN BE EYEBALLED WITHOUT A CROSS-REFERENCE
012800 01  WS-SUMMARY-RECORD-ALPHA REDEFINES WS-SUMMARY-RECORD
012900                             PIC X(128).
013000
013100****** A SEPARATE TABLE VIEW OF THE SAME BYTES, ONE CHARACTER PER
013200****** SUBSCRIPT, USED ONLY WHEN TRACING A BAD DUMP BY HAND
013300 01  WS-SUMMARY-RECORD-CHARS REDEFINES WS-SUMMARY-RECORD.
013400     05  WS-SUMMARY-CHAR OCCURS 128 TIMES
013500                         INDEXED BY WS-SUMMARY-IDX
013600                         PIC X(1).
013700
013800 01  WS-RPT-TOTALS-LINE.
013900     05  FILLER                  PIC X(02) VALUE SPACES.
014000     05  FILLER                  PIC X(22) VALUE
014100             "TOTAL SEQUENCES . . .".
014200     05  RPT-TOTAL-SEQ-O         PIC ZZZZ9.
014300     05  FILLER                  PIC X(99) VALUE SPACES.
014400
014500 01  WS-RPT-COUNTS-LINE.
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  FILLER                  PIC X(22) VALUE
014800             "NUCLEOTIDE ANALYSED .".
014900     05  RPT-NUC-COUNT-O         PIC ZZZZ9.
015000     05  FILLER                  PIC X(08) VALUE SPACES.
015100     05  FILLER                  PIC X(22) VALUE
015200             "AMINO-ACID ANALYSED .".
015300     05  RPT-AA-COUNT-O          PIC ZZZZ9.
015400     05  FILLER                  PIC X(69) VALUE SPACES.
015500
015600 01  WS-RPT-AVERAGES-LINE.
015700     05  FILLER                  PIC X(02) VALUE SPACES.
015800     05  FILLER                  PIC X(22) VALUE
015900             "AVERAGE GC CONTENT  .".
016000     05  RPT-AVG-GC-O            PIC 9.9999.
016100     05  FILLER                  PIC X(05) VALUE SPACES.
016200     05  FILLER                  PIC X(22) VALUE
016300             "AVERAGE NUC LENGTH  .".
016400     05  RPT-AVG-NUC-LEN-O       PIC ZZ9.99.
016500     05  FILLER                  PIC X(68) VALUE SPACES.
016600
016700 01  WS-RPT-AA-AVG-LINE.
016800     05  FILLER                  PIC X(02) VALUE SPACES.
016900     05  FILLER                  PIC X(22) VALUE
017000             "AVERAGE AA LENGTH . .".
017100     05  RPT-AVG-AA-LEN-O        PIC ZZ9.99.
017200     05  FILLER                  PIC X(103) VALUE SPACES.
017300
017400 01  WS-RPT-LONGEST-LINE.
017500     05  FILLER                  PIC X(02) VALUE SPACES.
017600     05  FILLER                  PIC X(22) VALUE
017700             "LONGEST SEQUENCE . . .".
017800     05  RPT-LONGEST-LABEL-O     PIC X(30).
017900     05  FILLER                  PIC X(78) VALUE SPACES.
018000
018100 01  WS-RPT-SHORTEST-LINE.
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300     05  FILLER                  PIC X(22) VALUE
018400             "SHORTEST SEQUENCE . .".
018500     05  RPT-SHORTEST-LABEL-O    PIC X(30).
018600     05  FILLER                  PIC X(78) VALUE SPACES.
018700
018800 01  WS-RPT-ERROR-LINE.
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  RPT-ERROR-MSG-O         PIC X(60).
019100     05  FILLER                  PIC X(70) VALUE SPACES.
019200
019300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019400     05  RECORDS-READ            PIC 9(7) COMP.
019450     05  FILLER                  PIC X(10).
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
019800         88  NO-MORE-DATA            VALUE "N".
019900     05  FIRST-NUC-REC-SW        PIC X(01) VALUE "Y".
020000         88  FIRST-NUC-RECORD         VALUE "Y".
020100         88  NOT-FIRST-NUC-RECORD     VALUE "N".
020150     05  FILLER                  PIC X(05).
020200
020300 COPY ABNDWORK.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-DATA.
020900     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
021000     PERFORM 999-CLEANUP THRU 999-EXIT.
021100     MOVE +0 TO RETURN-CODE.
021200     GOBACK.
021300
021400 000-HOUSEKEEPING.
021500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021600     DISPLAY "******** BEGIN JOB SUMMSTAT ********".
021700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
021800                WS-SUMMARY-RECORD.
021900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022000     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
022100 000-EXIT.
022200     EXIT.
022300
022400 100-MAINLINE.
022500     MOVE "100-MAINLINE" TO PARA-NAME.
022600     ADD +1 TO TOTAL-SEQUENCES.
022700     IF NUC-ANALYSED-YES IN MSTRFILE-REC
022800         PERFORM 200-TALLY-NUC-STATS THRU 200-EXIT.
022900     IF AA-ANALYSED-YES IN MSTRFILE-REC
023000         PERFORM 300-TALLY-AA-STATS THRU 300-EXIT.
023100
023200     PERFORM 900-READ-MSTRFILE THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.
023500
023600 200-TALLY-NUC-STATS.
023700     MOVE "200-TALLY-NUC-STATS" TO PARA-NAME.
023800     ADD +1 TO NUC-ANALYSED-COUNT.
023900     ADD SEQ-GC-CONTENT IN MSTRFILE-REC TO SUM-GC-CONTENT.
024000     ADD SEQ-LENGTH IN MSTRFILE-REC TO SUM-NUC-LENGTH.
024100
024200     IF FIRST-NUC-RECORD
024300         MOVE "N" TO FIRST-NUC-REC-SW
024400         MOVE SEQ-LABEL IN MSTRFILE-REC  TO LONGEST-SEQ-LABEL
024500         MOVE SEQ-LENGTH IN MSTRFILE-REC TO LONGEST-SEQ-LENGTH
024600         MOVE SEQ-LABEL IN MSTRFILE-REC  TO SHORTEST-SEQ-LABEL
024700         MOVE SEQ-LENGTH IN MSTRFILE-REC TO SHORTEST-SEQ-LENGTH
024800         GO TO 200-EXIT.
024900
025000     IF SEQ-LENGTH IN MSTRFILE-REC > LONGEST-SEQ-LENGTH
025100         MOVE SEQ-LABEL IN MSTRFILE-REC  TO LONGEST-SEQ-LABEL
025200         MOVE SEQ-LENGTH IN MSTRFILE-REC TO LONGEST-SEQ-LENGTH.
025300
025400     IF SEQ-LENGTH IN MSTRFILE-REC < SHORTEST-SEQ-LENGTH
025500         MOVE SEQ-LABEL IN MSTRFILE-REC  TO SHORTEST-SEQ-LABEL
025600         MOVE SEQ-LENGTH IN MSTRFILE-REC TO SHORTEST-SEQ-LENGTH.
025700 200-EXIT.
025800     EXIT.
025900
026000 300-TALLY-AA-STATS.                                              DNA-0016
026100     MOVE "300-TALLY-AA-STATS" TO PARA-NAME.
026200     ADD +1 TO AA-ANALYSED-COUNT.
026300     ADD SEQ-RESIDUE-CNT IN MSTRFILE-REC TO SUM-AA-LENGTH.
026400 300-EXIT.
026500     EXIT.
026600
026700 500-WRITE-SUMMARY.                                               DNA-0026
026800     MOVE "500-WRITE-SUMMARY" TO PARA-NAME.
026900     IF TOTAL-SEQUENCES = ZERO
027000         MOVE "*** ERROR - NO SEQUENCES IN MASTER STORE" TO
027100              RPT-ERROR-MSG-O IN WS-RPT-ERROR-LINE
027200         WRITE SUMRPT-REC FROM WS-RPT-ERROR-LINE
027300         GO TO 500-EXIT.
027400
027500     IF NUC-ANALYSED-COUNT = ZERO
027600         MOVE "*** ERROR - NO NUCLEOTIDE-ANALYSED SEQUENCES" TO
027700              RPT-ERROR-MSG-O IN WS-RPT-ERROR-LINE
027800         WRITE SUMRPT-REC FROM WS-RPT-ERROR-LINE
027900         GO TO 500-EXIT.
028000
028100     COMPUTE AVG-GC-CONTENT ROUNDED =
028200             SUM-GC-CONTENT / NUC-ANALYSED-COUNT.
028300     COMPUTE AVG-NUC-LENGTH ROUNDED =
028400             SUM-NUC-LENGTH / NUC-ANALYSED-COUNT.
028500
028600     MOVE TOTAL-SEQUENCES    TO RPT-TOTAL-SEQ-O.
028700     WRITE SUMRPT-REC FROM WS-RPT-TOTALS-LINE.
028800
028900     MOVE NUC-ANALYSED-COUNT TO RPT-NUC-COUNT-O.
029000     MOVE AA-ANALYSED-COUNT  TO RPT-AA-COUNT-O.
029100     WRITE SUMRPT-REC FROM WS-RPT-COUNTS-LINE.
029200
029300     MOVE AVG-GC-CONTENT     TO RPT-AVG-GC-O.
029400     MOVE AVG-NUC-LENGTH     TO RPT-AVG-NUC-LEN-O.
029500     WRITE SUMRPT-REC FROM WS-RPT-AVERAGES-LINE.
029600
029700     IF AA-ANALYSED-COUNT > ZERO
029800         COMPUTE AVG-AA-LENGTH ROUNDED =
029900                 SUM-AA-LENGTH / AA-ANALYSED-COUNT
030000         MOVE AVG-AA-LENGTH   TO RPT-AVG-AA-LEN-O
030100         WRITE SUMRPT-REC FROM WS-RPT-AA-AVG-LINE.
030200
030300     MOVE LONGEST-SEQ-LABEL  TO RPT-LONGEST-LABEL-O.
030400     WRITE SUMRPT-REC FROM WS-RPT-LONGEST-LINE.
030500
030600     MOVE SHORTEST-SEQ-LABEL TO RPT-SHORTEST-LABEL-O.
030700     WRITE SUMRPT-REC FROM WS-RPT-SHORTEST-LINE.
030800 500-EXIT.
030900     EXIT.
031000
031100 800-OPEN-FILES.
031200     MOVE "800-OPEN-FILES" TO PARA-NAME.
031300     OPEN INPUT MSTRFILE.
031400     OPEN OUTPUT SUMRPT, SYSOUT.
031500 800-EXIT.
031600     EXIT.
031700
031800 850-CLOSE-FILES.
031900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032000     CLOSE MSTRFILE, SUMRPT, SYSOUT.
032100 850-EXIT.
032200     EXIT.
032300
032400 900-READ-MSTRFILE.
032500     READ MSTRFILE
032600         AT END MOVE "N" TO MORE-DATA-SW
032700         GO TO 900-EXIT
032800     END-READ.
032900     ADD +1 TO RECORDS-READ.
033000 900-EXIT.
033100     EXIT.
033200
033300 999-CLEANUP.
033400     MOVE "999-CLEANUP" TO PARA-NAME.
033500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033600     DISPLAY "** MASTER RECORDS READ     **".
033700     DISPLAY  RECORDS-READ.
033800     DISPLAY "******** NORMAL END OF JOB SUMMSTAT ********".
033900 999-EXIT.
034000     EXIT.
034100
034200 1000-ABEND-RTN.
034300     WRITE SYSOUT-REC FROM ABEND-REC.
034400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034500     DISPLAY "*** ABNORMAL END OF JOB - SUMMSTAT ***" UPON CONSOLE.
034600     DIVIDE ZERO-VAL INTO ONE-VAL.
